000100*
000200******************************************************************
000300*
000400* ERRLGFEC - ERROR LOG WORK AREA FOR THE LIBRARY CATALOG
000500*            MAINTENANCE BATCH JOB (LBCMNFEC).
000600*
000700* HOLDS THE ERROR-LOG-RECORD LAYOUT, THE LINE BUFFER USED TO
000800* BUILD IT BEFORE THE WRITE TO ERRLOG, AND THE DATE/TIME WORK
000900* AREA USED TO STAMP THE TIMESTAMP ON EACH LOGGED ERROR.
001000* COPY'D INTO WORKING-STORAGE BY ANY PROGRAM THAT NEEDS TO
001100* WRITE TO THE CATALOG MAINTENANCE ERROR LOG.
001200*
001300******************************************************************
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600*----------------------------------------------------------------
001700*DATE       BY   REQUEST  DESCRIPTION
001800*---------- ---- -------- -----------------------------------
001900*1991-02-11 DRO  CR-0118  ORIGINAL WORK AREA - SINGLE LINE
002000*                         ERROR MESSAGE FORMAT FOR THE
002100*                         CTL/CMF LOAD JOBS.
002200*1993-07-02 DRO  CR-0201  ADDED ERR-CLASS FIELD - OPERATIONS
002300*                         WANTED THE EXCEPTION NAME ON THE
002400*                         LOGGED LINE, NOT JUST THE MESSAGE.
002500*1995-11-30 GCO  CR-0344  WIDENED ERR-MSG TO X(80) - PRIOR
002600*                         WIDTH KEPT TRUNCATING I-O STATUS
002700*                         TEXT ON THE LONGER ABENDS.
002800*1998-09-14 DRO  CR-0502  Y2K REMEDIATION.  WS-EL-DATE-8 NOW
002900*                         BUILT FROM ACCEPT FROM DATE YYYYMMDD
003000*                         SO THE LOGGED TIMESTAMP CARRIES A
003100*                         4-DIGIT YEAR.  OLD 2-DIGIT DATE
003200*                         FIELD RETIRED.
003300*2004-03-22 PQW  CR-0660  REUSED FOR THE LIBRARY CATALOG
003400*                         MAINTENANCE JOB (LBCMNFEC).  CONTEXT
003500*                         / ERR-CLASS / ERR-MSG WIDTHS TAKEN
003600*                         FROM THE NEW JOB'S ERROR LOG LAYOUT.
003700*----------------------------------------------------------------
003800*
003900******************************************************************
004000* EL-ERROR-LOG-RECORD - ONE LOGGED ERROR.  TIMESTAMP/CONTEXT/
004100* ERR-CLASS/ERR-MSG ARE STRUNG TOGETHER INTO EL-ERROR-OUT-LINE
004200* BELOW BEFORE THE WRITE TO ERRLOG.
004300******************************************************************
004400 01  EL-ERROR-LOG-RECORD.
004500     05  EL-TIMESTAMP                PIC X(19).
004600     05  EL-CONTEXT                  PIC X(60).
004700     05  EL-ERR-CLASS                PIC X(30).
004800     05  EL-ERR-MSG                  PIC X(80).
004900     05  FILLER                      PIC X(11) VALUE SPACES.
005000*
005100******************************************************************
005200* OUTPUT LINE - "[TIMESTAMP] CONTEXT - ERR-CLASS: ERR-MSG"
005300******************************************************************
005400 01  EL-ERROR-OUT-LINE.
005500     05  EL-OUT-TEXT                 PIC X(199).
005600     05  FILLER                      PIC X(01) VALUE SPACE.
005700*
005800******************************************************************
005900* DATE/TIME WORK AREA - BUILDS EL-TIMESTAMP.  WS-EL-DATE-8-GRP
006000* AND WS-EL-TIME-8-GRP REDEFINE THE ACCEPT TARGETS SO THE
006100* YYYY/MM/DD AND HH/MM/SS PIECES CAN BE MOVED OUT WITHOUT AN
006200* UNSTRING.
006300******************************************************************
006400 01  WS-EL-DATE-8                    PIC 9(08) VALUE ZERO.
006500 01  WS-EL-DATE-8-GRP REDEFINES WS-EL-DATE-8.
006600     05  WS-EL-DATE-YYYY              PIC 9(04).
006700     05  WS-EL-DATE-MM                PIC 9(02).
006800     05  WS-EL-DATE-DD                PIC 9(02).
006900*
007000 01  WS-EL-TIME-8                    PIC 9(08) VALUE ZERO.
007100 01  WS-EL-TIME-8-GRP REDEFINES WS-EL-TIME-8.
007200     05  WS-EL-TIME-HH                PIC 9(02).
007300     05  WS-EL-TIME-MI                PIC 9(02).
007400     05  WS-EL-TIME-SS                PIC 9(02).
007500     05  WS-EL-TIME-TT                PIC 9(02).
007600*
007700******************************************************************
007800* ERROR LOG FILE-STATUS 88'S - THE WRITER IS TOLERANT OF A
007900* FAILURE TO OPEN ERRLOG; SEE LBCMNFEC 8000-LOG-ERROR-PARA.
008000* A FAILED OPEN IS REPORTED TO THE CONSOLE ONLY AND DOES NOT
008100* STOP THE RUN.
008200******************************************************************
008300 01  WS-ERR-FILE-SW                  PIC X(02) VALUE SPACES.
008400     88  WS-ERR-FILE-SUCCESS               VALUE '00'.
008500*
008600 01  WS-ERR-FILE-OPEN-SW              PIC X(01) VALUE 'N'.
008700     88  WS-ERR-FILE-IS-OPEN               VALUE 'Y'.
008800     88  WS-ERR-FILE-IS-CLOSED             VALUE 'N'.
