000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LBCMNFEC.
000300 AUTHOR. David Osagiede.
000400 INSTALLATION. CENTRAL LIBRARY SYSTEMS - BATCH.
000500 DATE-WRITTEN. 04/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*PROGRAM DESCRIPTION:
000900*LIBRARY CATALOG MAINTENANCE BATCH JOB.  READS THE CATALOG
001000*FILE NAMED IN PARM-1, LOADS AND VALIDATES EVERY LINE INTO
001100*AN IN-MEMORY CATALOG TABLE, THEN DISPATCHES ON THE SHAPE OF
001200*PARM-2 TO EXACTLY ONE OF THREE ENGINES - ISBN SEARCH,
001300*KEYWORD SEARCH, OR ADD-A-BOOK (WHICH ALSO RE-SORTS AND
001400*REWRITES THE CATALOG FILE).  EVERY BAD LINE OR BAD PARM IS
001500*LOGGED TO ERRLOG BUT NEVER STOPS THE RUN - THE JOB ALWAYS
001600*REACHES END-OF-RUN AND PRINTS ITS FOUR-LINE STATISTICS
001700*BLOCK.  NO OPERATOR INTERVENTION, NO RESTART LOGIC - THIS
001800*IS A SINGLE-INVOCATION, SINGLE-TRANSACTION JOB.
001900*----------------------------------------------------------
002000* CHANGE LOG
002100*----------------------------------------------------------
002200*DATE       BY   REQUEST  DESCRIPTION
002300*---------- ---- -------- ----------------------------
002400*1991-04-02 DRO  CR-0102  ORIGINAL VERSION.  CATALOG LOAD,
002500*                         ISBN SEARCH, ADD-BOOK REWRITE.
002600*1992-08-19 DRO  CR-0149  ADDED KEYWORD (TITLE SUBSTRING)
002700*                         SEARCH ENGINE - REQUESTED BY
002800*                         REFERENCE DESK STAFF.
002900*1994-05-03 GCO  CR-0233  ADD-BOOK NOW RE-SORTS THE WHOLE
003000*                         TABLE BY TITLE BEFORE REWRITE -
003100*                         PATRONS WANTED AN ORDERED LISTING.
003200*1996-10-21 GCO  CR-0361  TIGHTENED ISBN VALIDATION - SPLIT
003300*                         "NOT NUMERIC" FROM "WRONG LENGTH"
003400*                         INTO TWO DISTINCT MESSAGES PER
003500*                         CATALOGING DEPT REQUEST.
003600*1998-09-14 DRO  CR-0502  Y2K REMEDIATION - ERROR TIMESTAMP
003700*                         NOW CARRIES A 4-DIGIT YEAR (SEE
003800*                         ERRLGFEC COPYBOOK CHANGE LOG).
003900*2001-02-08 PQW  CR-0589  RAISED CATALOG TABLE CAPACITY TO
004000*                         500 ENTRIES - 250 WAS TOO SMALL
004100*                         FOR THE BRANCH LIBRARY MERGE.
004200*2004-03-22 PQW  CR-0660  REHOSTED ONTO THE ERRLGFEC SHARED
004300*                         ERROR LOG COPYBOOK (FORMERLY ITS
004400*                         OWN PRIVATE WORK AREA).
004500*2004-09-30 PQW  CR-0671  OPEN EXTEND WAS NOT MAKING THE
004600*                         CATALOG'S PARENT DIRECTORY, ONLY
004700*                         THE FILE - A NEW BRANCH'S FIRST RUN
004800*                         WAS FAILING.  NOW CALLS OUT TO
004900*                         CBL_CREATE_DIR AHEAD OF THE OPEN.
005000*                         ALSO CORRECTED THE "COPIES" ERROR
005100*                         TEXT TO MATCH THE CATALOGING DEPT'S
005200*                         WORDING, AND FIXED THE MALFORMED-
005300*                         ENTRY FIELD COUNT SO IT NO LONGER
005400*                         CAPS OUT AT FIVE ON A BAD LINE WITH
005500*                         FIVE OR MORE COLONS.
005600*2004-09-30 PQW  CR-0672  COMPILE BOMBED - WS-CAT-FILE-SW WAS
005700*                         NEVER DECLARED, SO THE CATALOG FILE
005800*                         STATUS CHECKS IN 0200/1000/4200 WERE
005900*                         REFERENCING NOTHING.  ADDED IT AS A
006000*                         PIC X(02) WITH 88 ...-SUCCESS, SAME
006100*                         SHAPE AS WS-ERR-FILE-SW.  ALSO DROPPED
006200*                         THE LBC-CATALOG-LINE-R REDEFINES IN
006300*                         THE FD - IT WAS NEVER READ BY ANY
006400*                         PARAGRAPH.
006500*2004-10-12 PQW  CR-0673  A FULL CATALOG TABLE WAS COUNTED AS
006600*                         AN ERROR BY 1250 BUT THE CALLERS NEVER
006700*                         LEARNED OF IT - THE LOADER WENT ON TO
006800*                         COUNT THE SAME LINE AS BOTH AN ERROR
006900*                         AND A VALID RECORD, AND ADD-BOOK WENT
007000*                         ON TO SORT, REWRITE AND PRINT A "BOOKS
007100*                         ADDED: 1" LINE FOR A ROW THAT WAS NEVER
007200*                         ACTUALLY IN THE TABLE.  1250 NOW SETS
007300*                         WS-VAL-HAS-ERROR ON THE TABLE-FULL PATH
007400*                         AND BOTH 1150 AND 4000 NOW RE-TEST THAT
007500*                         FLAG AFTER THE APPEND BEFORE DOING ANY
007600*                         SUCCESS-PATH BOOKKEEPING.
007700*----------------------------------------------------------
007800*OPEN ITEMS CARRIED FORWARD FROM REVIEW - NOT YET SCHEDULED:
007900*  - NO PARM-DRIVEN WAY TO RAISE WS-CAT-MAX-CNST ABOVE 500
008000*    WITHOUT A RECOMPILE.  BRANCH MERGE GROWTH MAY REVISIT
008100*    THIS AGAIN THE WAY CR-0589 DID.
008200*  - DELETE-BOOK AND UPDATE-BOOK WERE BOTH REQUESTED BY THE
008300*    CATALOGING DESK BUT NEVER FUNDED AS A CHANGE REQUEST.
008400*    THIS PROGRAM ONLY ADDS, NEVER REMOVES OR EDITS, A ROW.
008500*  - THE KEYWORD SEARCH (3000) ONLY LOOKS AT TITLE TEXT.  A
008600*    REQUEST TO ALSO SEARCH AUTHOR HAS BEEN RAISED INFORMALLY
008700*    MORE THAN ONCE BUT HAS NEVER MADE IT TO A CR NUMBER.
008800*
008900*----------------------------------------------------------
009000*CHANGE REQUEST CROSS-REFERENCE - WHERE EACH CR LANDED:
009100*  CR-0671  UNSTRING FIELD-COUNT FIX ............ 1200, 0730
009200*           (SEE THE CHANGE LOG ABOVE FOR THE DATE
009300*           THIS WAS RAISED AND THE TWO BAD RUNS
009400*           THAT PROMPTED IT).
009500*  CR-0672  CATALOG FILE AUTO-CREATE .............. 0200
009600*           MADE OPEN EXTEND SAFE TO RUN AGAINST A
009700*           DIRECTORY THAT DOES NOT EXIST YET.
009800*  CR-0673  TABLE-FULL DOUBLE-COUNT FIX ...... 1250, 1150,
009900*           4000
010000*           STOPPED A FULL TABLE FROM BEING COUNTED AS
010100*           BOTH AN ERROR AND A VALID RECORD AT THE
010200*           SAME TIME - SEE THE BANNER ON 1250 BELOW.
010300*  CR-0361  SEPARATE ISBN ERROR WORDING ........... 1210
010400*           "WRONG LENGTH" AND "NOT NUMERIC" NOW READ
010500*           DIFFERENTLY ON THE ERROR LOG.
010600*  CR-0589  LAST TIME THE TABLE CEILING CAME UP - SEE
010700*           THE OPEN ITEM ABOVE ON WS-CAT-MAX-CNST.
010800*THIS LIST IS MAINTAINED BY HAND.  IF A FUTURE CR TOUCHES
010900*THIS PROGRAM, ADD A LINE HERE AS WELL AS IN THE CHANGE LOG.
011000*----------------------------------------------------------
011100*
011200 ENVIRONMENT DIVISION.
011300 CONFIGURATION SECTION.
011400 SPECIAL-NAMES.
011500*    C01 IS ONLY MEANINGFUL IF THIS JOB EVER DRIVES A PRINTER
011600*    CHANNEL DIRECTLY - THE CATALOG LISTING AND KEYWORD/ISBN
011700*    SEARCH REPORTS BOTH GO TO THE CONSOLE VIA DISPLAY, SO C01
011800*    IS CARRIED FORWARD FOR COMPATIBILITY ONLY AND IS NOT
011900*    CURRENTLY REFERENCED BY ANY PARAGRAPH.
012000     C01 IS TOP-OF-FORM
012100*    LOWER-ALPHA-CLS IS ALSO UNUSED TODAY - THE CASE-FOLDING IN
012200*    2000/3000 IS DONE WITH INSPECT CONVERTING, NOT A CLASS TEST -
012300*    LEFT IN PLACE IN CASE A FUTURE CHANGE NEEDS A QUICK
012400*    IS-IT-LOWERCASE CHECK WITHOUT TOUCHING SPECIAL-NAMES AGAIN.
012500     CLASS LOWER-ALPHA-CLS IS "a" THRU "z"
012600     UPSI-0 ON STATUS IS WS-UPSI-TRACE-ON
012700     UPSI-0 OFF STATUS IS WS-UPSI-TRACE-OFF.
012800*
012900 INPUT-OUTPUT SECTION.
013000 FILE-CONTROL.
013100*    BOTH FILES ARE ASSIGNED TO A WORKING-STORAGE NAME RATHER
013200*    THAN A FIXED LOGICAL NAME, BECAUSE THE CATALOG PATH AND
013300*    ERRLOG PATH ARE BOTH BUILT AT RUN TIME FROM PARM-1 - SEE
013400*    0050/0120/0200 BELOW.
013500     SELECT LBC-CATALOG-FILE ASSIGN TO WS-CAT-FILE-NAME
013600         ORGANIZATION IS LINE SEQUENTIAL
013700         FILE STATUS IS WS-CAT-FILE-SW.
013800*
013900     SELECT LBC-ERROR-LOG-FILE ASSIGN TO WS-ERR-FILE-NAME
014000         ORGANIZATION IS LINE SEQUENTIAL
014100         FILE STATUS IS WS-ERR-FILE-SW.
014200*    NEITHER FILE CARRIES A RECORD KEY OR A LOCK CLAUSE - THIS IS
014300*    A SINGLE-INVOCATION BATCH JOB, NOT AN ONLINE UPDATE PROGRAM,
014400*    SO THERE IS NO CONCURRENT-ACCESS SCENARIO TO GUARD AGAINST.
014500*    TWO COPIES OF THIS JOB POINTED AT THE SAME CATALOG FILE AT
014600*    THE SAME TIME WOULD STILL STEP ON EACH OTHER - OPERATIONS
014700*    SCHEDULES AROUND THAT RATHER THAN THE PROGRAM GUARDING IT.
014800*
014900 DATA DIVISION.
015000 FILE SECTION.
015100*    119 BYTES COVERS THE WIDEST LINE THIS PROGRAM EVER WRITES
015200*    TO THE CATALOG FILE (30-BYTE TITLE + 20-BYTE AUTHOR + 13-
015300*    DIGIT ISBN + UP TO A 5-DIGIT COPY COUNT, PLUS THREE COLON
015400*    DELIMITERS AND ROOM TO SPARE).
015500 FD  LBC-CATALOG-FILE.
015600 01  LBC-CATALOG-LINE.
015700     05  LBC-CAT-LINE-TEXT           PIC X(119).
015800     05  FILLER                      PIC X(01).
015900*
016000*    199 BYTES MATCHES THE ERRLGFEC COPYBOOK'S OWN ERROR-LOG
016100*    LINE LAYOUT - SEE THAT COPYBOOK FOR THE TIMESTAMP/CONTEXT/
016200*    CLASS/MESSAGE COLUMN BREAKDOWN.
016300 FD  LBC-ERROR-LOG-FILE.
016400 01  LBC-ERROR-LOG-LINE.
016500     05  LBC-ERR-LINE-TEXT           PIC X(199).
016600     05  FILLER                      PIC X(01).
016700*
016800******************************************************************
016900* FILE HANDLING PHILOSOPHY - BOTH FILES ARE LINE SEQUENTIAL TEXT,
017000* COLON-DELIMITED FOR THE CATALOG AND FREE-FORM FOR ERRLOG.
017100* NEITHER ONE IS INDEXED OR KEYED - THE WHOLE CATALOG IS ALWAYS
017200* READ INTO THE WS-CAT-TABLE IN ONE PASS AT THE TOP OF THE RUN,
017300* AND ANY LOOKUP AFTER THAT IS A TABLE SEARCH, NEVER A RE-READ
017400* OF THE FILE.  THIS KEEPS THE PROGRAM SIMPLE AT THE COST OF THE
017500* 500-ROW CEILING NOTED ELSEWHERE IN THIS LISTING.
017600******************************************************************
017700 WORKING-STORAGE SECTION.
017800*
017900*    THE ERROR-LOG RECORD LAYOUT, TIMESTAMP FIELDS AND
018000*    WS-ERR-FILE-SW ITSELF ALL COME FROM THIS SHARED COPYBOOK -
018100*    EVERY PROGRAM THAT WRITES TO ERRLOG COPIES IT IN RATHER
018200*    THAN KEEPING ITS OWN PRIVATE LAYOUT (CR-0660).
018300 COPY ERRLGFEC.
018400*
018500******************************************************************
018600* DYNAMIC FILE NAMES - THE CATALOG PATH IS PARM-1, ERRLOG SITS IN
018700* THE SAME DIRECTORY AS THE CATALOG (OR THE CURRENT DIRECTORY IF
018800* THE CATALOG HAS NO PARENT PATH).  SEE 0120-BUILD-ERRLOG-NAME.
018900******************************************************************
019000 01  WS-CAT-FILE-NAME                PIC X(80) VALUE SPACES.
019100*    '00' IS THE ONLY FILE STATUS VALUE TREATED AS SUCCESS -
019200*    EVERY OTHER TWO-DIGIT CODE FALLS THROUGH TO THE ELSE BRANCH
019300*    OF WHICHEVER OPEN JUST RAN (CR-0672 MADE THIS FIX NECESSARY).
019400 01  WS-CAT-FILE-SW                  PIC X(02) VALUE SPACES.
019500     88  WS-CAT-FILE-SUCCESS               VALUE '00'.
019600 01  WS-ERR-FILE-NAME                PIC X(80) VALUE SPACES.
019700*
019800******************************************************************
019900* PARM WORK AREA - PARM-1,PARM-2 (COMMA SEPARATED) - SEE THE
020000* LINKAGE SECTION.  PARM-1 IS THE CATALOG FILE NAME, PARM-2 IS
020100* THE OPERATION STRING (13-DIGIT ISBN, 4-FIELD ADD-BOOK ENTRY,
020200* OR A BARE KEYWORD).
020300******************************************************************
020400*    THE CATALOG FILE PATH ITSELF - MOVED TO WS-CAT-FILE-NAME
020500*    ONCE IN 0120 AND NEVER REFERENCED DIRECTLY AGAIN AFTER THAT.
020600 01  WS-ARG1-CATALOG                 PIC X(80) VALUE SPACES.
020700 01  WS-ARG2-OPERATION               PIC X(80) VALUE SPACES.
020800*    THIS REDEFINES LETS 0300-DISPATCH-PARA TEST THE OPERATION
020900*    STRING AS A 13-DIGIT NUMERIC ISBN WITHOUT UNSTRINGING OR
021000*    MOVING IT ANYWHERE ELSE FIRST - ONE LOOK AT WS-ARG2-ISBN-13
021100*    TELLS THE DISPATCHER WHETHER PARM-2 IS AN ISBN SEARCH.
021200 01  WS-ARG2-ISBN-VIEW REDEFINES WS-ARG2-OPERATION.
021300     05  WS-ARG2-ISBN-13              PIC 9(13).
021400     05  FILLER                       PIC X(67).
021500 01  WS-ARG3-OVERFLOW                PIC X(80) VALUE SPACES.
021600*    0300-DISPATCH-PARA'S TRIMMED COPY OF WS-ARG2-OPERATION -
021700*    SIZED AT 119 RATHER THAN 80 TO MATCH WS-GEN-TRIMMED, WHICH
021800*    FEEDS IT.
021900 01  WS-ARG2-TRIMMED                 PIC X(119) VALUE SPACES.
022000*    DIRECTORY PORTION OF PARM-1 ONLY, BUILT BY 0200 BEFORE THE
022100*    CBL_CREATE_DIR CALL BELOW - NEVER HOLDS THE FULL PATH.
022200 01  WS-CAT-DIR-NAME                 PIC X(80) VALUE SPACES.
022300*    RETURNING CODE FROM CBL_CREATE_DIR - ZERO MEANS THE
022400*    DIRECTORY NOW EXISTS (OR ALREADY DID); THIS PROGRAM DOES
022500*    NOT INSPECT IT FURTHER, SINCE THE OPEN EXTEND RIGHT AFTER
022600*    IN 0200 WILL FAIL ON ITS OWN IF THE DIRECTORY REALLY IS
022700*    MISSING AND THAT FAILURE IS LOGGED PROPERLY THERE.
022800 77  WS-CAT-DIR-STATUS               PIC S9(09) COMP VALUE 0.
022900*
023000******************************************************************
023100* RUN SWITCHES AND COUNTERS - PERIOD-CORRECT 77-LEVEL STANDALONE
023200* ITEMS FOR SCALARS, 01-LEVEL FOR GROUPS AND TABLES ONLY.
023300******************************************************************
023400*    UPSI-0 IS THE JOB'S TRACE TOGGLE - SET ON BY THE JCL UPSI
023500*    PARAMETER WHEN OPERATIONS WANTS VERBOSE DISPATCH TRACING
023600*    DURING A PROBLEM RUN.  NEITHER VALUE IS TESTED BY THIS
023700*    VERSION OF THE PROGRAM YET - IT EXISTS SO THE SWITCH-IS
023800*    CLAUSE IN SPECIAL-NAMES HAS SOMETHING TO POINT AT.
023900 77  WS-UPSI-TRACE-ON                PIC X(01) VALUE 'N'.
024000 77  WS-UPSI-TRACE-OFF               PIC X(01) VALUE 'Y'.
024100*    COUNTS THE PARM-CARD ARGUMENTS 0050 ACTUALLY UNSTRUNG - 0100
024200*    CHECKS THIS AGAINST THE MINIMUM OF 2 BEFORE ANYTHING ELSE IN
024300*    THE PROGRAM IS TRUSTED.
024400 77  WS-ARG-COUNT                    PIC 9(01) COMP VALUE 0.
024500*    DEFAULTS TO 'Y' SO AN ARGUMENT CHECK THAT NEVER FAILS NEVER
024600*    HAS TO FLIP IT - ONLY 0100 SETS IT 'N', AND ONLY ON A REAL
024700*    VALIDATION FAILURE.
024800 77  WS-ARGS-OK-SW                   PIC X(01) VALUE 'Y'.
024900     88  WS-ARGS-OK                        VALUE 'Y'.
025000     88  WS-ARGS-NOT-OK                    VALUE 'N'.
025100*    FLIPPED BY THE AT END CLAUSE ON THE ONE READ STATEMENT IN
025200*    1100 - TESTED BY 1000'S READ-AHEAD LOOP, NOWHERE ELSE.
025300 77  WS-EOF-SW                       PIC X(01) VALUE 'N'.
025400     88  WS-EOF-NO                         VALUE 'N'.
025500     88  WS-EOF-YES                        VALUE 'Y'.
025600*    WS-IDX-1 AND WS-IDX-2 ARE REUSED ACROSS PARAGRAPHS RATHER
025700*    THAN DECLARED LOCALLY TO EACH ONE - 2010 USES THEM AS A HIT
025800*    COUNTER/LAST-MATCH PAIR, 3010 AS A PLAIN HIT COUNTER.  NO
025900*    PARAGRAPH MAY ASSUME EITHER ONE SURVIVES A PERFORM OF
026000*    SOMETHING ELSE IN BETWEEN.
026100 77  WS-IDX-1                        PIC 9(05) COMP VALUE 0.
026200 77  WS-IDX-2                        PIC 9(05) COMP VALUE 0.
026300*    BACKWARD-SCAN WORK CELLS SHARED BY 0130-SCAN-FOR-SLASH-PARA,
026400*    WHICH BOTH THE CATALOG-DIRECTORY DERIVATION (0120) AND THE
026500*    ERROR-LOG-NAME DERIVATION (0200) PERFORM INTO.
026600 77  WS-SCAN-POS                     PIC 9(03) COMP VALUE 0.
026700 77  WS-SCAN-LIMIT                   PIC S9(03) COMP VALUE 0.
026800*    TRIMMED LENGTH OF THE PARM-2 OPERATION STRING, SET ONCE BY
026900*    0300-DISPATCH-PARA AND READ BY BOTH THE KEYWORD SEARCH AND
027000*    THE SUBSTRING SCAN BELOW IT.
027100 77  WS-ARG2-TRIM-LEN                PIC 9(03) COMP VALUE 0.
027200*
027300******************************************************************
027400* GENERIC FIELD-TRIM WORK AREA - SHARED BY EVERY FIELD-LEVEL
027500* VALIDATION PARAGRAPH (SEE 7600-TRIM-FIELD-PARA).
027600******************************************************************
027700 01  WS-GEN-TEXT                     PIC X(119) VALUE SPACES.
027800 01  WS-GEN-TRIMMED                  PIC X(119) VALUE SPACES.
027900*    WS-GEN-START/END ARE ALSO BORROWED BY 0120/0200'S BACKWARD
028000*    PATH SCAN, NOT JUST BY THE TRIM ROUTINE THEY WERE FIRST
028100*    ADDED FOR - WHOEVER PERFORMS 7600 AFTER THAT SCAN OVERWRITES
028200*    THEM, SO NEITHER VALUE SURVIVES ACROSS A TRIM CALL.
028300 77  WS-GEN-START                    PIC 9(03) COMP VALUE 0.
028400 77  WS-GEN-END                      PIC 9(03) COMP VALUE 0.
028500 77  WS-GEN-LEN                      PIC 9(03) COMP VALUE 0.
028600*    RAW, UN-EDITED COUNT HANDED TO 7700-FORMAT-COUNT-PARA -
028700*    NEVER DISPLAYED OR MOVED ANYWHERE ELSE DIRECTLY.
028800 77  WS-CNT-RAW                      PIC 9(03) COMP VALUE 0.
028900*    SET BY THE INSPECT IN 1200 BEFORE THE FIELD-COUNT COMPUTE
029000*    RIGHT AFTER IT (SEE THE CR-0671 NOTE THERE).
029100 77  WS-COLON-COUNT                  PIC 9(03) COMP VALUE 0.
029200*    HOLDS THE RAW COUNT BEFORE IT IS RUN THROUGH THE Z-SUPPRESSED
029300*    EDIT PICTURE BELOW IN 7700, SO A THREE-DIGIT FIELD COUNT
029400*    PRINTS WITHOUT LEADING ZEROS IN AN ERROR MESSAGE.
029500 01  WS-CNT-EDIT                     PIC ZZ9.
029600*
029700******************************************************************
029800* CATALOG ENTRY VALIDATION WORK AREA - SHARED BY THE CATALOG
029900* LOADER (1000 SECTION) AND THE ADD-BOOK ENGINE (4000 SECTION).
030000*
030100* ERROR CLASS NAME GLOSSARY (WS-VAL-ERR-CLASS VALUES, ALSO WHAT
030200* SHOWS UP IN THE ERRLOG "CLASS" COLUMN):
030300*   MalformedBookEntryException - A FIELD WAS EMPTY, THE LINE DID
030400*     NOT SPLIT INTO FOUR PIECES, OR COPIES WAS NOT A POSITIVE
030500*     INTEGER.
030600*   InvalidISBNException       - THE ISBN FIELD WAS EMPTY, NON-
030700*     NUMERIC, OR NOT EXACTLY 13 DIGITS.
030800*   DuplicateISBNException     - AN ISBN SEARCH MATCHED MORE THAN
030900*     ONE ROW IN THE TABLE.
031000*   IOException                - A FILE COULD NOT BE OPENED, OR
031100*     THE IN-MEMORY TABLE WAS FULL.
031200* THESE NAMES PREDATE THIS SHOP'S COBOL STANDARDS AND WERE CARRIED
031300* FORWARD FROM THE ORIGINAL DESIGN DOCUMENT RATHER THAN RENAMED TO
031400* MATCH HOUSE STYLE - THEY ARE DATA VALUES, NOT PROGRAM NAMES, SO
031500* THIS WAS NEVER WORTH A CHANGE REQUEST OF ITS OWN.
031600******************************************************************
031700 01  WS-VAL-RAW-LINE                 PIC X(119) VALUE SPACES.
031800*    ACTUAL LENGTH OF WHATEVER IS IN WS-VAL-RAW-LINE - SET BY
031900*    WHICHEVER CALLER MOVED TEXT IN, NEVER RECOMPUTED HERE.
032000 77  WS-VAL-RAWLINE-LEN              PIC 9(03) COMP VALUE 0.
032100*    'L' = LINE FROM THE CATALOG FILE, 'A' = ADD-BOOK PARM
032200*    OPERAND.  SET BY 1150 OR 4000 BEFORE THE PERFORM INTO
032300*    1200, AND READ BACK BY 1230-BUILD-CONTEXT-PARA TO WORD
032400*    THE ERROR-LOG CONTEXT COLUMN CORRECTLY.
032500 77  WS-VAL-SOURCE-SW                PIC X(01) VALUE 'L'.
032600 77  WS-VAL-FIELD-COUNT              PIC 9(03) COMP VALUE 0.
032700*    FIVE FIELDS, NOT FOUR, SO A CATALOG LINE WITH ONE EXTRA
032800*    COLON-DELIMITED PIECE STILL UNSTRINGS CLEANLY INTO
032900*    WS-VAL-FIELD-5 INSTEAD OF OVERFLOWING - 1200 THEN REJECTS
033000*    THE LINE BECAUSE WS-VAL-FIELD-COUNT COMES BACK AS 5, NOT 4.
033100 01  WS-VAL-FIELD-1                  PIC X(80) VALUE SPACES.
033200 01  WS-VAL-FIELD-2                  PIC X(80) VALUE SPACES.
033300 01  WS-VAL-FIELD-3                  PIC X(80) VALUE SPACES.
033400 01  WS-VAL-FIELD-4                  PIC X(80) VALUE SPACES.
033500 01  WS-VAL-FIELD-5                  PIC X(80) VALUE SPACES.
033600 01  WS-VAL-TITLE-TRIM               PIC X(30) VALUE SPACES.
033700*    ACTUAL BYTES USED IN WS-VAL-TITLE-TRIM, 30 OR FEWER - CARRIED
033800*    INTO THE TABLE ROW SO 4220 CAN REBUILD THE CATALOG LINE
033900*    WITHOUT TRAILING PAD SPACES.
034000 77  WS-VAL-TITLE-LEN                PIC 9(02) COMP VALUE 0.
034100 01  WS-VAL-AUTHOR-TRIM              PIC X(20) VALUE SPACES.
034200*    SAME ROLE AS WS-VAL-TITLE-LEN ABOVE, FOR THE AUTHOR COLUMN.
034300 77  WS-VAL-AUTHOR-LEN               PIC 9(02) COMP VALUE 0.
034400*    CLEAN 13-DIGIT ISBN, ONLY SET ONCE 1210 HAS PASSED EVERY
034500*    CHECK - NEVER HOLDS A PARTIAL OR INVALID VALUE.
034600 77  WS-VAL-ISBN-NUM                 PIC 9(13) VALUE 0.
034700*    UNSIGNED - THE SIGN OF A NEGATIVE COPIES FIGURE LIVES
034800*    SEPARATELY IN WS-VAL-COPIES-NEG-SW BELOW, NOT HERE.
034900 77  WS-VAL-COPIES-NUM               PIC 9(05) VALUE 0.
035000 77  WS-VAL-COPIES-NEG-SW            PIC X(01) VALUE 'N'.
035100 77  WS-VAL-COPIES-START             PIC 9(02) COMP VALUE 0.
035200 77  WS-VAL-COPIES-DIGLEN            PIC 9(02) COMP VALUE 0.
035300*    -START AND -DIGLEN TOGETHER DESCRIBE THE DIGIT SUBSTRING OF
035400*    THE COPIES FIELD ONCE ANY LEADING MINUS SIGN HAS BEEN
035500*    STEPPED PAST IN 1220 - -START IS 1 FOR A PLAIN POSITIVE
035600*    NUMBER, 2 WHEN A SIGN WAS FOUND.
035700*    ONE SHARED PASS/FAIL FLAG FOR THE WHOLE VALIDATE-THEN-
035800*    APPEND STEP - SET NO-ERROR AT THE TOP OF 1200, TURNED TO
035900*    HAS-ERROR BY ANY FAILED CHECK IN 1200/1210/1220, OR BY A
036000*    FULL TABLE IN 1250 (CR-0673) - EVERY CALLER CHECKS IT
036100*    AFTER EACH PERFORM THAT MIGHT HAVE TOUCHED IT.
036200 77  WS-VAL-ERROR-SW                 PIC X(01) VALUE 'N'.
036300     88  WS-VAL-HAS-ERROR                  VALUE 'Y'.
036400     88  WS-VAL-NO-ERROR                   VALUE 'N'.
036500*    BUILT BY 1230 BEFORE VALIDATION STARTS - THE ERRLOG CONTEXT
036600*    COLUMN FOR WHICHEVER CHECK FAILS, IF ANY DOES.
036700 01  WS-VAL-CONTEXT                  PIC X(60) VALUE SPACES.
036800 01  WS-VAL-ERR-CLASS                PIC X(30) VALUE SPACES.
036900 01  WS-VAL-ERR-MSG                  PIC X(80) VALUE SPACES.
037000*    TRIMMED LENGTHS OF THE CONTEXT/CLASS/MESSAGE TEXT, SET BY
037100*    8000-LOG-ERROR-PARA RIGHT BEFORE IT BUILDS THE ERRLOG LINE -
037200*    NOT USED OUTSIDE THAT ONE PARAGRAPH.
037300 77  WS-CTX-LEN                      PIC 9(03) COMP VALUE 0.
037400 77  WS-CLS-LEN                      PIC 9(03) COMP VALUE 0.
037500 77  WS-MSG-LEN                      PIC 9(03) COMP VALUE 0.
037600*
037700******************************************************************
037800* IN-MEMORY CATALOG TABLE - ONE ENTRY PER VALID RECORD.  THE
037900* TWO "-LEN" FIELDS HOLD THE TRIMMED TITLE/AUTHOR LENGTH SO THE
038000* REWRITE PARAGRAPH CAN REBUILD THE DELIMITED LINE WITHOUT
038100* TRAILING PAD SPACES.
038200******************************************************************
038300 77  WS-CAT-MAX-CNST                 PIC 9(03) COMP VALUE 500.
038400 77  WS-CAT-COUNT                    PIC 9(03) COMP VALUE 0.
038500 01  WS-CAT-TABLE.
038600     05  WS-CAT-ENTRY OCCURS 1 TO 500 TIMES
038700             DEPENDING ON WS-CAT-COUNT
038800             INDEXED BY WS-CAT-IDX.
038900         10  WS-CAT-TITLE             PIC X(30).
039000         10  WS-CAT-AUTHOR            PIC X(20).
039100         10  WS-CAT-ISBN              PIC 9(13).
039200         10  WS-CAT-COPIES            PIC 9(05).
039300         10  WS-CAT-TITLE-LEN         PIC 9(02) COMP.
039400         10  WS-CAT-AUTHOR-LEN        PIC 9(02) COMP.
039500         10  FILLER                   PIC X(05).
039600*
039700*    THIRTY BYTES OF TITLE AND TWENTY OF AUTHOR WERE THE ORIGINAL
039800*    RELEASE'S LIMITS AND HAVE NEVER BEEN REVISITED - THE DESK
039900*    HAS NOT ASKED FOR WIDER COLUMNS AND A CHANGE HERE WOULD ALSO
040000*    MEAN REWRITING THE ON-DISK CATALOG FILE FORMAT.  ISBN IS A
040100*    PLAIN 13-DIGIT NUMERIC, NOT AN EDIT PICTURE, SINCE IT IS
040200*    COMPARED NUMERICALLY IN THE SEARCH PARAGRAPHS BUT NEVER
040300*    ARITHMETIC ON.  THE TRAILING FIVE-BYTE FILLER PADS THE ROW
040400*    OUT TO AN EVEN BOUNDARY - NO FIELD IS MAPPED ONTO IT.
040500*    HELD ONLY FOR DOCUMENTATION PURPOSES AT THE MOMENT - THE NEW
040600*    ROW'S POSITION IS ALWAYS WS-CAT-COUNT RIGHT AFTER 1250 BUMPS
040700*    IT, SO NO PARAGRAPH ACTUALLY NEEDS TO SAVE IT OFF SEPARATELY.
040800 01  WS-NEW-ENTRY-IDX                PIC 9(03) VALUE 0.
040900*
041000******************************************************************
041100* CATALOG BUBBLE-SORT WORK AREA - STABLE ASCENDING SORT BY
041200* TITLE, CASE-FOLDED.  ADD-BOOK ONLY.
041300******************************************************************
041400*    WS-SORT-I IS THE OUTER PASS INDEX, DRIVEN BY THE VARYING
041500*    CLAUSE IN 4110.  WS-SORT-J IS ALWAYS ONE ROW AHEAD OF IT,
041600*    SET AT THE TOP OF 4120 - THE TWO TOGETHER NAME THE ADJACENT
041700*    PAIR BEING COMPARED ON THIS CALL.
041800 77  WS-SORT-I                       PIC 9(03) COMP VALUE 0.
041900 77  WS-SORT-J                       PIC 9(03) COMP VALUE 0.
042000*    'Y' IF 4120 SWAPPED ANY PAIR DURING THE PASS JUST FINISHED -
042100*    4100 KEEPS CALLING 4110 UNTIL A WHOLE PASS COMES BACK 'N'.
042200 77  WS-SORT-SWAPPED-SW              PIC X(01) VALUE 'N'.
042300*    HOLD THE UPPERCASED COMPARE KEYS FOR THE CURRENT PAIR SO
042400*    4120 NEVER HAS TO RE-FOLD WS-CAT-TITLE ON EVERY COMPARISON.
042500 01  WS-SORT-KEY-I                   PIC X(30) VALUE SPACES.
042600 01  WS-SORT-KEY-J                   PIC X(30) VALUE SPACES.
042700*    A PLAIN COPY OF ONE WS-CAT-ENTRY ROW, USED AS THE THIRD HAND
042800*    IN THE CLASSIC THREE-MOVE TABLE SWAP IN 4120.
042900 01  WS-SORT-TEMP-ENTRY.
043000     05  WS-SORT-TEMP-TITLE           PIC X(30).
043100     05  WS-SORT-TEMP-AUTHOR          PIC X(20).
043200     05  WS-SORT-TEMP-ISBN            PIC 9(13).
043300     05  WS-SORT-TEMP-COPIES          PIC 9(05).
043400     05  WS-SORT-TEMP-TITLE-LEN       PIC 9(02) COMP.
043500     05  WS-SORT-TEMP-AUTHOR-LEN      PIC 9(02) COMP.
043600     05  FILLER                       PIC X(05).
043700*
043800******************************************************************
043900* KEYWORD SEARCH WORK AREA - CASE-FOLDED VIA INSPECT CONVERTING.
044000******************************************************************
044100*    UPPERCASED COPY OF THE TRIMMED KEYWORD ARGUMENT, FOLDED ONCE
044200*    IN 3000 BEFORE THE TABLE SCAN STARTS - NEVER RE-FOLDED PER
044300*    ROW.
044400 01  WS-KEY-UPPER                    PIC X(119) VALUE SPACES.
044500*    RE-FOLDED FRESH FOR EACH TABLE ROW BY 3010, SINCE EVERY ROW
044600*    HAS A DIFFERENT TITLE TO FOLD.
044700 01  WS-TITLE-UPPER                  PIC X(30) VALUE SPACES.
044800*    SET BY 3020-SUBSTRING-SCAN-PARA THE MOMENT IT FINDS THE
044900*    KEYWORD ANYWHERE IN THE TITLE - 3010 TESTS IT RIGHT AFTER
045000*    THE PERFORM TO DECIDE WHETHER THIS ROW IS A HIT.
045100 77  WS-MATCH-SW                     PIC X(01) VALUE 'N'.
045200*
045300******************************************************************
045400* REPORT WORK AREA - CATALOG LISTING HEADER AND DATA ROW.
045500******************************************************************
045600 01  WS-RPT-HEADER-LINE              PIC X(74) VALUE SPACES.
045700 01  WS-RPT-RULE-LINE                PIC X(73) VALUE ALL '-'.
045800 01  WS-RPT-DATA-LINE.
045900     05  WS-RPT-TITLE                 PIC X(30).
046000     05  FILLER                       PIC X(01) VALUE SPACE.
046100     05  WS-RPT-AUTHOR                PIC X(20).
046200     05  FILLER                       PIC X(01) VALUE SPACE.
046300     05  WS-RPT-ISBN                  PIC X(15).
046400     05  FILLER                       PIC X(01) VALUE SPACE.
046500     05  WS-RPT-COPIES                PIC 9(05).
046600*    COLUMN WIDTHS HERE MATCH THE TABLE ROW WIDTHS EXACTLY
046700*    (30/20/13 FOR TITLE/AUTHOR/ISBN) SO A MOVE FROM WS-CAT-ENTRY
046800*    NEVER TRUNCATES OR PADS UNEXPECTEDLY.  THE SINGLE-BYTE
046900*    FILLERS BETWEEN COLUMNS ARE JUST A READABILITY GAP ON THE
047000*    CONSOLE LISTING - THEY CARRY NO DATA OF THEIR OWN.
047100*
047200*    WS-RPT-ISBN IS DECLARED X(15), NOT 9(13), EVEN THOUGH EVERY
047300*    ISBN IN THE TABLE IS A CLEAN 13-DIGIT NUMBER BY THE TIME IT
047400*    GETS HERE - AN ALPHANUMERIC RECEIVING FIELD LETS 2910 MOVE
047500*    THE NUMERIC WS-CAT-ISBN STRAIGHT IN WITHOUT AN EDIT PICTURE,
047600*    AND LEAVES TWO SPARE BYTES OF COLUMN WIDTH FOR ANY FUTURE
047700*    ISBN FORMAT THAT ADDS PUNCTUATION (E.G. HYPHENATED ISBN-13).
047800******************************************************************
047900* END-OF-RUN STATISTICS COUNTERS.  FOUR SEPARATE COUNTERS, NOT A
048000* SHARED ONE, SINCE THE THREE OPERATIONS NEVER SHARE A JOB STEP
048100* AND SHOP CONVENTION IS TO PRINT ALL FOUR LINES REGARDLESS -
048200* AN OPERATION THAT DID NOT RUN SIMPLY SHOWS ZERO.
048300******************************************************************
048400 77  WS-VALID-RECORDS                PIC 9(07) COMP VALUE 0.
048500 77  WS-SEARCH-RESULTS               PIC 9(07) COMP VALUE 0.
048600*    ONE 9(01) CELL BECAUSE ADD-BOOK HANDLES A SINGLE BOOK PER
048700*    INVOCATION - IF THAT EVER CHANGES THIS WIDENS TO MATCH.
048800 77  WS-BOOKS-ADDED                  PIC 9(01) COMP VALUE 0.
048900 77  WS-ERROR-COUNT                  PIC 9(07) COMP VALUE 0.
049000*    Z-SUPPRESSED EDIT PICTURE SHARED BY ALL FOUR DISPLAY LINES
049100*    IN 9000 - KEEPS THE NUMBERS OFF THE FINAL REPORT FROM
049200*    CARRYING A FOREST OF LEADING ZEROS.
049300 01  WS-STAT-EDIT                    PIC ZZZZZZ9.
049400*
049500 LINKAGE SECTION.
049600*    THE OS PASSES THE RAW PARM-CARD TEXT HERE - LS-PARM-LENGTH
049700*    TELLS 0050 HOW MANY OF THE 161 BYTES ARE ACTUALLY PRESENT,
049800*    THE REST BEING UNDEFINED.
049900 01  LS-PARM-AREA.
050000     05  LS-PARM-LENGTH               PIC S9(4) COMP.
050100     05  LS-PARM-TEXT                 PIC X(161).
050200*
050300 PROCEDURE DIVISION USING LS-PARM-AREA.
050400*
050500 0000-MAIN-PARA.
050600*
050700*    THE WHOLE RUN HANGS OFF WS-ARGS-OK - IF THE PARM CARD
050800*    DOES NOT PASS 0100 THERE IS NO CATALOG FILE TO TRUST, SO
050900*    THE LOADER AND DISPATCHER NEVER RUN, BUT STATISTICS AND
051000*    THE SIGN-OFF MESSAGE STILL PRINT EITHER WAY.
051100     PERFORM 0050-PARSE-PARM-PARA THRU 0050-EXIT.
051200     PERFORM 0100-VALIDATE-ARGS-PARA THRU 0100-EXIT.
051300     IF WS-ARGS-OK
051400         PERFORM 0200-ENSURE-CATALOG-FILE-PARA THRU 0200-EXIT
051500         PERFORM 1000-LOAD-CATALOG-PARA THRU 1000-EXIT
051600         PERFORM 0300-DISPATCH-PARA THRU 0300-EXIT
051700     END-IF.
051800     PERFORM 9000-PRINT-STATISTICS-PARA THRU 9000-EXIT.
051900     PERFORM 9900-COMPLETED-PARA.
052000*
052100*    0050 SECTION - THE PARM CARD IS ONE COMMA-DELIMITED STRING:
052200*    CATALOG FILE NAME, THEN THE OPERATION (ISBN, KEYWORD, OR
052300*    AN ADD-BOOK ENTRY).  A FOURTH COMMA-SEPARATED PIECE, IF
052400*    ANY, FALLS INTO THE OVERFLOW FIELD AND IS NEVER LOOKED AT -
052500*    THIS SHOP NEVER SUPPORTED MORE THAN TWO REAL ARGUMENTS.
052600 0050-PARSE-PARM-PARA.
052700*
052800     MOVE SPACES TO WS-ARG1-CATALOG WS-ARG2-OPERATION
052900                    WS-ARG3-OVERFLOW.
053000     MOVE 0 TO WS-ARG-COUNT.
053100     IF LS-PARM-LENGTH > 0
053200         UNSTRING LS-PARM-TEXT(1:LS-PARM-LENGTH)
053300             DELIMITED BY ','
053400             INTO WS-ARG1-CATALOG
053500                  WS-ARG2-OPERATION
053600                  WS-ARG3-OVERFLOW
053700             TALLYING IN WS-ARG-COUNT
053800         END-UNSTRING
053900     END-IF.
054000 0050-EXIT.
054100     EXIT.
054200*
054300*    0100 SECTION - NEEDS AT LEAST TWO ARGUMENTS (CATALOG FILE,
054400*    OPERATION) BEFORE ANYTHING ELSE IS WORTH CHECKING.  THE
054500*    FILENAME AND ERRLOG-PATH CHECKS BELOW ONLY RUN ONCE THAT
054600*    MINIMUM IS MET.
054700 0100-VALIDATE-ARGS-PARA.
054800*
054900     SET WS-ARGS-OK TO TRUE.
055000     IF WS-ARG-COUNT < 2
055100         MOVE 'ARGUMENT VALIDATION' TO WS-VAL-CONTEXT
055200         MOVE 'InsufficientArgumentsException'
055300             TO WS-VAL-ERR-CLASS
055400         MOVE 'At least 2 arguments required: catalog file, op'
055500             TO WS-VAL-ERR-MSG
055600         ADD 1 TO WS-ERROR-COUNT
055700         PERFORM 8000-LOG-ERROR-PARA THRU 8000-EXIT
055800         SET WS-ARGS-NOT-OK TO TRUE
055900         GO TO 0100-EXIT
056000     END-IF.
056100     PERFORM 0110-VALIDATE-FILENAME-PARA THRU 0110-EXIT.
056200     IF WS-ARGS-OK
056300         PERFORM 0120-BUILD-ERRLOG-NAME-PARA THRU 0120-EXIT
056400     END-IF.
056500 0100-EXIT.
056600     EXIT.
056700*
056800*    0110 SECTION - THE CATALOG FILE NAME MUST END IN ".TXT" -
056900*    THE CATALOGING DESK STANDARDIZED ON THAT EXTENSION YEARS
057000*    AGO SO CATALOG FILES ARE EASY TO TELL APART FROM ERRLOGS
057100*    AND OTHER JOB OUTPUT SITTING IN THE SAME DIRECTORY.
057200 0110-VALIDATE-FILENAME-PARA.
057300*
057400     MOVE WS-ARG1-CATALOG TO WS-GEN-TEXT.
057500     PERFORM 7600-TRIM-FIELD-PARA THRU 7600-EXIT.
057600     MOVE WS-GEN-TRIMMED TO WS-ARG1-CATALOG.
057700*    A NAME SHORTER THAN 5 BYTES CANNOT POSSIBLY HOLD A ".TXT"
057800*    SUFFIX PLUS AT LEAST ONE CHARACTER OF BASE NAME, SO THAT
057900*    CASE IS REJECTED HERE BEFORE THE SUFFIX COMPARE BELOW EVER
058000*    RISKS AN OUT-OF-BOUNDS REFERENCE MODIFICATION.
058100     IF WS-GEN-LEN < 5
058200         MOVE 'FILENAME VALIDATION' TO WS-VAL-CONTEXT
058300         MOVE 'InvalidFileNameException' TO WS-VAL-ERR-CLASS
058400         MOVE 'Catalog file name must end with .txt'
058500             TO WS-VAL-ERR-MSG
058600         ADD 1 TO WS-ERROR-COUNT
058700         PERFORM 8000-LOG-ERROR-PARA THRU 8000-EXIT
058800         SET WS-ARGS-NOT-OK TO TRUE
058900         GO TO 0110-EXIT
059000     END-IF.
059100*    WS-GEN-START NOW POINTS AT THE FIRST BYTE OF THE LAST FOUR
059200*    CHARACTERS OF THE TRIMMED NAME - THE ONLY SPOT ".TXT" CAN
059300*    LEGALLY APPEAR.
059400     COMPUTE WS-GEN-START = WS-GEN-LEN - 3.
059500     IF WS-GEN-TRIMMED(WS-GEN-START:4) NOT = '.txt'
059600         MOVE 'FILENAME VALIDATION' TO WS-VAL-CONTEXT
059700         MOVE 'InvalidFileNameException' TO WS-VAL-ERR-CLASS
059800         MOVE 'Catalog file name must end with .txt'
059900             TO WS-VAL-ERR-MSG
060000         ADD 1 TO WS-ERROR-COUNT
060100         PERFORM 8000-LOG-ERROR-PARA THRU 8000-EXIT
060200         SET WS-ARGS-NOT-OK TO TRUE
060300     END-IF.
060400 0110-EXIT.
060500     EXIT.
060600*
060700 0120-BUILD-ERRLOG-NAME-PARA.
060800*
060900*    ERRLOG LIVES IN THE SAME DIRECTORY AS THE CATALOG FILE,
061000*    OR THE CURRENT DIRECTORY IF THE CATALOG HAS NO SLASH.
061100*    WS-GEN-END STAYS ZERO UNTIL 0130 FINDS A SLASH - THE
061200*    VARYING CLAUSE DRIVES THE BACKWARD WALK ONE BYTE AT A TIME
061300*    SO 0130 ITSELF NEEDS NO LOOP OF ITS OWN.
061400     MOVE 0 TO WS-GEN-END.
061500     MOVE WS-GEN-LEN TO WS-GEN-START.
061600     PERFORM 0130-SCAN-FOR-SLASH-PARA THRU 0130-EXIT
061700         VARYING WS-GEN-START FROM WS-GEN-LEN BY -1
061800         UNTIL WS-GEN-START = 0
061900            OR WS-GEN-END NOT = 0.
062000     IF WS-GEN-END = 0
062100         MOVE 'errors.log' TO WS-ERR-FILE-NAME
062200     ELSE
062300         MOVE SPACES TO WS-ERR-FILE-NAME
062400         MOVE WS-ARG1-CATALOG(1:WS-GEN-END)
062500             TO WS-ERR-FILE-NAME(1:WS-GEN-END)
062600         MOVE 'errors.log'
062700             TO WS-ERR-FILE-NAME(WS-GEN-END + 1:10)
062800     END-IF.
062900*    THE CATALOG FILE NAME ITSELF ONLY NEEDS SAVING ONCE, HERE -
063000*    EVERY OTHER PARAGRAPH REFERS BACK TO WS-CAT-FILE-NAME.
063100     MOVE WS-ARG1-CATALOG TO WS-CAT-FILE-NAME.
063200 0120-EXIT.
063300     EXIT.
063400*
063500 0130-SCAN-FOR-SLASH-PARA.
063600*
063700*    ONE CHARACTER PER CALL, DRIVEN BACKWARD FROM THE END OF
063800*    THE FILENAME BY THE VARYING CLAUSE IN WHICHEVER PARAGRAPH
063900*    CALLED IN (0120 OR 0200) - THE FIRST SLASH FOUND WORKING
064000*    RIGHT TO LEFT IS THE LAST SLASH IN THE PATH, WHICH IS
064100*    EXACTLY THE SPLIT POINT BETWEEN DIRECTORY AND FILE NAME.
064200     IF WS-ARG1-CATALOG(WS-GEN-START:1) = '/'
064300         MOVE WS-GEN-START TO WS-GEN-END
064400     END-IF.
064500 0130-EXIT.
064600     EXIT.
064700*
064800 0200-ENSURE-CATALOG-FILE-PARA.
064900*
065000*    2004-09-30 PQW CR-0671 OPEN EXTEND MAKES THE FILE BUT NOT
065100*    ITS DIRECTORY - SCAN WS-ARG1-CATALOG FOR A DIRECTORY
065200*    PORTION THE SAME WAY 0120 BUILDS THE ERRLOG PATH, AND MAKE
065300*    THE DIRECTORY FIRST SO A FRESH CATALOG PATH WORKS DAY ONE.
065400     MOVE 0 TO WS-GEN-END.
065500     MOVE WS-GEN-LEN TO WS-GEN-START.
065600     PERFORM 0130-SCAN-FOR-SLASH-PARA THRU 0130-EXIT
065700         VARYING WS-GEN-START FROM WS-GEN-LEN BY -1
065800         UNTIL WS-GEN-START = 0
065900            OR WS-GEN-END NOT = 0.
066000     IF WS-GEN-END NOT = 0
066100         MOVE SPACES TO WS-CAT-DIR-NAME
066200         MOVE WS-ARG1-CATALOG(1:WS-GEN-END)
066300             TO WS-CAT-DIR-NAME(1:WS-GEN-END)
066400         CALL 'CBL_CREATE_DIR' USING WS-CAT-DIR-NAME
066500             RETURNING WS-CAT-DIR-STATUS
066600     END-IF.
066700*
066800*    OPEN EXTEND CREATES THE FILE IF IT IS MISSING AND LEAVES
066900*    AN EXISTING CATALOG UNTOUCHED - NO DATA IS LOST.  THE
067000*    DIRECTORY-CREATE CALL ABOVE RUNS FIRST SO THIS OPEN, AND
067100*    THE LOADER'S OPEN INPUT IN 1000, BOTH FIND THE PATH THERE.
067200     OPEN EXTEND LBC-CATALOG-FILE.
067300     IF WS-CAT-FILE-SUCCESS
067400         CLOSE LBC-CATALOG-FILE
067500     ELSE
067600         MOVE 'ENSURE CATALOG FILE' TO WS-VAL-CONTEXT
067700         MOVE 'IOException' TO WS-VAL-ERR-CLASS
067800         MOVE 'Unable to create or open catalog file'
067900             TO WS-VAL-ERR-MSG
068000         ADD 1 TO WS-ERROR-COUNT
068100         PERFORM 8000-LOG-ERROR-PARA THRU 8000-EXIT
068200     END-IF.
068300 0200-EXIT.
068400     EXIT.
068500*
068600 0300-DISPATCH-PARA.
068700*
068800*    THREE OPERATIONS SHARE ONE PARM SLOT, SO THE SHAPE OF THE
068900*    TEXT ITSELF PICKS WHICH ONE RUNS, IN THIS PRIORITY ORDER:
069000*    (1) EXACTLY 13 NUMERIC CHARACTERS IS TREATED AS AN ISBN
069100*    SEARCH BEFORE ANYTHING ELSE IS TRIED; (2) FAILING THAT, A
069200*    VALUE THAT SPLITS INTO EXACTLY FOUR COLON-DELIMITED FIELDS
069300*    IS TREATED AS AN ADD-BOOK ENTRY; (3) ANYTHING ELSE FALLS
069400*    THROUGH TO A PLAIN KEYWORD SEARCH.  THIS ORDER MATTERS -
069500*    A 13-DIGIT VALUE NEVER GETS MISREAD AS A KEYWORD, AND A
069600*    WELL-FORMED ADD-BOOK LINE NEVER GETS TREATED AS A KEYWORD.
069700*    A THIRTEEN-DIGIT KEYWORD IS A THEORETICAL GAP IN THIS
069800*    SCHEME - IT WOULD BE TREATED AS AN ISBN SEARCH RATHER THAN
069900*    A KEYWORD SEARCH.  IN PRACTICE NO BOOK TITLE IS THIRTEEN
070000*    BARE DIGITS, SO THE DESK HAS NEVER RAISED THIS AS A PROBLEM.
070100     MOVE WS-ARG2-OPERATION TO WS-GEN-TEXT.
070200     PERFORM 7600-TRIM-FIELD-PARA THRU 7600-EXIT.
070300     MOVE WS-GEN-TRIMMED TO WS-ARG2-TRIMMED.
070400     MOVE WS-GEN-LEN TO WS-ARG2-TRIM-LEN.
070500     IF WS-ARG2-TRIM-LEN = 13
070600             AND WS-ARG2-TRIMMED(1:13) IS NUMERIC
070700         MOVE WS-ARG2-TRIMMED(1:13) TO WS-ARG2-ISBN-13
070800         PERFORM 2000-ISBN-SEARCH-PARA THRU 2000-EXIT
070900     ELSE
071000*        THIS UNSTRING IS ONLY USED TO COUNT FIELDS, NOT TO
071100*        CAPTURE THEM - 4000-ADD-BOOK-PARA RE-SPLITS THE SAME
071200*        TEXT ITSELF THROUGH 1200 ONCE IT DECIDES TO RUN, SO
071300*        THE WS-VAL-FIELD-n VALUES SET HERE ARE THROWAWAY.
071400         MOVE WS-ARG2-OPERATION TO WS-VAL-RAW-LINE
071500         UNSTRING WS-VAL-RAW-LINE DELIMITED BY ':'
071600             INTO WS-VAL-FIELD-1 WS-VAL-FIELD-2
071700                  WS-VAL-FIELD-3 WS-VAL-FIELD-4
071800                  WS-VAL-FIELD-5
071900             TALLYING IN WS-VAL-FIELD-COUNT
072000         END-UNSTRING
072100         IF WS-VAL-FIELD-COUNT = 4
072200             PERFORM 4000-ADD-BOOK-PARA THRU 4000-EXIT
072300         ELSE
072400             PERFORM 3000-KEYWORD-SEARCH-PARA THRU 3000-EXIT
072500         END-IF
072600     END-IF.
072700 0300-EXIT.
072800     EXIT.
072900*
073000******************************************************************
073100* 1000 SECTION - CATALOG LOADER.
073200******************************************************************
073300 1000-LOAD-CATALOG-PARA.
073400*
073500*    CLASSIC READ-AHEAD LOOP - THE FIRST READ HAPPENS HERE,
073600*    OUTSIDE THE PERFORM, SO 1150 BELOW ALWAYS HAS A LINE (OR
073700*    KNOWS IT HIT END OF FILE) BEFORE IT TRIES TO PROCESS ONE,
073800*    AND EACH PASS THROUGH 1150 READS THE NEXT LINE FOR THE
073900*    PASS AFTER IT.
074000     MOVE 0 TO WS-CAT-COUNT WS-VALID-RECORDS.
074100     MOVE 'N' TO WS-EOF-SW.
074200     OPEN INPUT LBC-CATALOG-FILE.
074300     IF NOT WS-CAT-FILE-SUCCESS
074400         MOVE 'CATALOG LOAD - OPEN' TO WS-VAL-CONTEXT
074500         MOVE 'IOException' TO WS-VAL-ERR-CLASS
074600         MOVE 'Unable to open catalog file for reading'
074700             TO WS-VAL-ERR-MSG
074800         ADD 1 TO WS-ERROR-COUNT
074900         PERFORM 8000-LOG-ERROR-PARA THRU 8000-EXIT
075000         GO TO 1000-EXIT
075100     END-IF.
075200     PERFORM 1100-READ-CATALOG-LINE-PARA THRU 1100-EXIT.
075300     PERFORM 1150-PROCESS-CATALOG-LINE-PARA THRU 1150-EXIT
075400         UNTIL WS-EOF-YES.
075500     CLOSE LBC-CATALOG-FILE.
075600 1000-EXIT.
075700     EXIT.
075800*
075900 1100-READ-CATALOG-LINE-PARA.
076000*
076100     READ LBC-CATALOG-FILE
076200         AT END MOVE 'Y' TO WS-EOF-SW
076300     END-READ.
076400 1100-EXIT.
076500     EXIT.
076600*
076700*    1150 SECTION - ONE CATALOG LINE PER CALL.  BLANK LINES ARE
076800*    SKIPPED SILENTLY RATHER THAN LOGGED AS ERRORS - A CATALOG
076900*    FILE WITH TRAILING BLANK LINES AT THE END IS STILL A VALID
077000*    CATALOG FILE.
077100 1150-PROCESS-CATALOG-LINE-PARA.
077200*
077300     MOVE LBC-CAT-LINE-TEXT TO WS-GEN-TEXT.
077400     PERFORM 7600-TRIM-FIELD-PARA THRU 7600-EXIT.
077500     IF WS-GEN-LEN NOT = 0
077600         MOVE WS-GEN-TRIMMED TO WS-VAL-RAW-LINE
077700         MOVE WS-GEN-LEN TO WS-VAL-RAWLINE-LEN
077800         MOVE 'L' TO WS-VAL-SOURCE-SW
077900         PERFORM 1200-VALIDATE-CATALOG-ENTRY-PARA THRU 1200-EXIT
078000         IF WS-VAL-NO-ERROR
078100*            CR-0673 - 1250 CAN STILL FAIL ON A FULL TABLE,
078200*            SO RE-TEST THE FLAG BEFORE COUNTING THIS LINE AS
078300*            A VALID RECORD - 1250 HAS ALREADY LOGGED ITS OWN
078400*            ERROR AND BUMPED WS-ERROR-COUNT IF IT FAILED.
078500             PERFORM 1250-APPEND-CATALOG-ENTRY-PARA THRU 1250-EXIT
078600             IF WS-VAL-NO-ERROR
078700                 ADD 1 TO WS-VALID-RECORDS
078800             END-IF
078900         ELSE
079000             ADD 1 TO WS-ERROR-COUNT
079100             PERFORM 8000-LOG-ERROR-PARA THRU 8000-EXIT
079200         END-IF
079300     END-IF.
079400     PERFORM 1100-READ-CATALOG-LINE-PARA THRU 1100-EXIT.
079500 1150-EXIT.
079600     EXIT.
079700*
079800******************************************************************
079900* 1200 SECTION - RECORD VALIDATION, SHARED BY THE LOADER AND
080000* THE ADD-BOOK ENGINE.  CALLER SETS WS-VAL-RAW-LINE,
080100* WS-VAL-RAWLINE-LEN AND WS-VAL-SOURCE-SW BEFORE THE PERFORM.
080200******************************************************************
080300 1200-VALIDATE-CATALOG-ENTRY-PARA.
080400*
080500*    2004-09-30 PQW CR-0671 THE OLD TALLYING IN CLAUSE ONLY
080600*    COUNTED UP TO THE FIVE RECEIVING FIELDS BELOW, SO A LINE
080700*    WITH FIVE OR MORE COLONS WAS MISREPORTED AS "GOT 5" NO
080800*    MATTER HOW MANY FIELDS IT REALLY HAD.  COUNT THE COLONS
080900*    OURSELVES SO THE FIGURE IN THE ERROR MESSAGE IS EXACT.
081000*    START EVERY ENTRY CLEAN - THE SAME SWITCH IS SHARED WITH
081100*    1250 BELOW, SO ONE FLAG COVERS THE WHOLE VALIDATE-THEN-
081200*    APPEND STEP FOR THIS LINE.
081300     SET WS-VAL-NO-ERROR TO TRUE.
081400*    BUILD THE "INVALID LINE" / "ADD BOOK ENTRY" PREFIX NOW
081500*    WHILE WS-VAL-RAW-LINE IS STILL THE UNSPLIT TEXT - IT GOES
081600*    INTO THE ERROR LOG CONTEXT COLUMN IF ANY CHECK BELOW FAILS.
081700     PERFORM 1230-BUILD-CONTEXT-PARA THRU 1230-EXIT.
081800     MOVE 0 TO WS-COLON-COUNT.
081900*    COUNT THE COLONS OURSELVES RATHER THAN TRUST UNSTRING'S
082000*    OWN TALLYING IN CLAUSE - THAT CLAUSE ONLY COUNTS AS HIGH
082100*    AS THE NUMBER OF INTO FIELDS BELOW, SO A LINE WITH FIVE
082200*    COLONS CAME BACK MISREPORTED AS "5" NO MATTER HOW MANY
082300*    FIELDS IT REALLY HELD (CR-0671).
082400     INSPECT WS-VAL-RAW-LINE(1:WS-VAL-RAWLINE-LEN)
082500         TALLYING WS-COLON-COUNT FOR ALL ':'.
082600     COMPUTE WS-VAL-FIELD-COUNT = WS-COLON-COUNT + 1.
082700     UNSTRING WS-VAL-RAW-LINE(1:WS-VAL-RAWLINE-LEN)
082800         DELIMITED BY ':'
082900         INTO WS-VAL-FIELD-1 WS-VAL-FIELD-2
083000              WS-VAL-FIELD-3 WS-VAL-FIELD-4
083100              WS-VAL-FIELD-5
083200     END-UNSTRING.
083300*    A GOOD LINE OR ADD-BOOK ENTRY IS ALWAYS TITLE:AUTHOR:ISBN:
083400*    COPIES - EXACTLY FOUR FIELDS.  REJECT ANYTHING ELSE RIGHT
083500*    HERE, BEFORE LOOKING AT A SINGLE FIELD'S CONTENT.
083600     IF WS-VAL-FIELD-COUNT NOT = 4
083700         SET WS-VAL-HAS-ERROR TO TRUE
083800         MOVE 'MalformedBookEntryException' TO WS-VAL-ERR-CLASS
083900         MOVE WS-VAL-FIELD-COUNT TO WS-CNT-RAW
084000         PERFORM 7700-FORMAT-COUNT-PARA THRU 7700-EXIT
084100         STRING 'Entry must split into exactly 4 fields (got '
084200                 DELIMITED BY SIZE
084300             WS-GEN-TRIMMED(1:WS-GEN-LEN) DELIMITED BY SIZE
084400             ')' DELIMITED BY SIZE
084500             INTO WS-VAL-ERR-MSG
084600         END-STRING
084700         GO TO 1200-EXIT
084800     END-IF.
084900*    FIELD 1 IS THE TITLE.  TRIM IT AND REJECT A BLANK TITLE -
085000*    THE CATALOGING DESK WON'T SHELVE A BOOK WITH NO NAME ON IT.
085100     MOVE WS-VAL-FIELD-1 TO WS-GEN-TEXT.
085200     PERFORM 7600-TRIM-FIELD-PARA THRU 7600-EXIT.
085300     IF WS-GEN-LEN = 0
085400         SET WS-VAL-HAS-ERROR TO TRUE
085500         MOVE 'MalformedBookEntryException' TO WS-VAL-ERR-CLASS
085600         MOVE 'Title is empty' TO WS-VAL-ERR-MSG
085700         GO TO 1200-EXIT
085800     END-IF.
085900*    THE TABLE ROW ONLY HOLDS 30 BYTES OF TITLE - A LONGER
086000*    TITLE IS QUIETLY TRUNCATED RATHER THAN REJECTED, SAME AS
086100*    THE ORIGINAL RELEASE OF THIS LOADER DID.
086200     MOVE SPACES TO WS-VAL-TITLE-TRIM.
086300     IF WS-GEN-LEN > 30
086400         MOVE 30 TO WS-VAL-TITLE-LEN
086500     ELSE
086600         MOVE WS-GEN-LEN TO WS-VAL-TITLE-LEN
086700     END-IF.
086800     MOVE WS-GEN-TRIMMED(1:WS-VAL-TITLE-LEN)
086900         TO WS-VAL-TITLE-TRIM(1:WS-VAL-TITLE-LEN).
087000*    FIELD 2 IS THE AUTHOR - SAME TREATMENT, BUT THE TABLE ROW
087100*    ONLY ALLOWS 20 BYTES HERE.
087200     MOVE WS-VAL-FIELD-2 TO WS-GEN-TEXT.
087300     PERFORM 7600-TRIM-FIELD-PARA THRU 7600-EXIT.
087400     IF WS-GEN-LEN = 0
087500         SET WS-VAL-HAS-ERROR TO TRUE
087600         MOVE 'MalformedBookEntryException' TO WS-VAL-ERR-CLASS
087700         MOVE 'Author is empty' TO WS-VAL-ERR-MSG
087800         GO TO 1200-EXIT
087900     END-IF.
088000     MOVE SPACES TO WS-VAL-AUTHOR-TRIM.
088100     IF WS-GEN-LEN > 20
088200         MOVE 20 TO WS-VAL-AUTHOR-LEN
088300     ELSE
088400         MOVE WS-GEN-LEN TO WS-VAL-AUTHOR-LEN
088500     END-IF.
088600     MOVE WS-GEN-TRIMMED(1:WS-VAL-AUTHOR-LEN)
088700         TO WS-VAL-AUTHOR-TRIM(1:WS-VAL-AUTHOR-LEN).
088800*    FIELDS 3 AND 4 (ISBN, COPIES) GET THEIR OWN PARAGRAPHS.
088900*    COPIES IS ONLY CHECKED IF THE ISBN CAME BACK CLEAN - THE
089000*    CATALOGING DESK WANTS ONE ERROR PER BAD LINE, NOT A PILE-UP
089100*    OF EVERY FIELD THAT HAPPENS TO BE WRONG AT THE SAME TIME.
089200     PERFORM 1210-VALIDATE-ISBN-PARA THRU 1210-EXIT.
089300     IF WS-VAL-NO-ERROR
089400         PERFORM 1220-VALIDATE-COPIES-PARA THRU 1220-EXIT
089500     END-IF.
089600*    ANY GO TO ABOVE LANDS HERE STRAIGHT PAST THE REMAINING
089700*    CHECKS - WS-VAL-HAS-ERROR IS ALREADY SET BY WHICHEVER CHECK
089800*    FAILED, SO THE CALLER NEEDS NO FURTHER SIGNAL FROM THIS EXIT.
089900 1200-EXIT.
090000     EXIT.
090100*
090200*    1210 SECTION - ISBN FIELD CHECK.  CALLED ONLY FROM 1200,
090300*    WHICH HAS ALREADY SPLIT THE LINE AND LEFT THE RAW ISBN
090400*    TEXT SITTING IN WS-VAL-FIELD-3.
090500 1210-VALIDATE-ISBN-PARA.
090600*
090700*    AN EMPTY ISBN FIELD GETS ITS OWN MESSAGE WITH "(GOT 0)"
090800*    BAKED IN - NO SENSE CALLING 7700 TO FORMAT A COUNT OF ZERO.
090900     MOVE WS-VAL-FIELD-3 TO WS-GEN-TEXT.
091000     PERFORM 7600-TRIM-FIELD-PARA THRU 7600-EXIT.
091100     IF WS-GEN-LEN = 0
091200         SET WS-VAL-HAS-ERROR TO TRUE
091300         MOVE 'InvalidISBNException' TO WS-VAL-ERR-CLASS
091400         MOVE 'ISBN must be exactly 13 digits (got 0)'
091500             TO WS-VAL-ERR-MSG
091600         GO TO 1210-EXIT
091700     END-IF.
091800*    NON-NUMERIC TEXT (LETTERS, HYPHENS, STRAY PUNCTUATION) IS
091900*    CALLED OUT SEPARATELY FROM "WRONG LENGTH" PER THE CR-0361
092000*    CATALOGING DESK REQUEST - THE TWO MESSAGES READ DIFFERENTLY
092100*    ON THE ERROR LOG AND POINT TO DIFFERENT FIXES AT THE DESK.
092200     IF WS-GEN-TRIMMED(1:WS-GEN-LEN) IS NOT NUMERIC
092300         SET WS-VAL-HAS-ERROR TO TRUE
092400         MOVE 'InvalidISBNException' TO WS-VAL-ERR-CLASS
092500         MOVE 'ISBN must contain only numeric characters'
092600             TO WS-VAL-ERR-MSG
092700         GO TO 1210-EXIT
092800     END-IF.
092900*    ALL DIGITS, BUT NOT THIRTEEN OF THEM - FORMAT THE ACTUAL
093000*    LENGTH INTO THE MESSAGE SO THE DESK KNOWS HOW FAR OFF IT
093100*    WAS WITHOUT HAVING TO COUNT THE CHARACTERS BY EYE.
093200     IF WS-GEN-LEN NOT = 13
093300         SET WS-VAL-HAS-ERROR TO TRUE
093400         MOVE 'InvalidISBNException' TO WS-VAL-ERR-CLASS
093500         MOVE WS-GEN-LEN TO WS-CNT-RAW
093600         PERFORM 7700-FORMAT-COUNT-PARA THRU 7700-EXIT
093700         STRING 'ISBN must be exactly 13 digits (got '
093800                 DELIMITED BY SIZE
093900             WS-GEN-TRIMMED(1:WS-GEN-LEN) DELIMITED BY SIZE
094000             ')' DELIMITED BY SIZE
094100             INTO WS-VAL-ERR-MSG
094200         END-STRING
094300         GO TO 1210-EXIT
094400     END-IF.
094500*    CLEAN 13-DIGIT ISBN - CARRY IT FORWARD AS A NUMERIC FIELD
094600*    SO 2000-ISBN-SEARCH-PARA CAN COMPARE IT AGAINST THE PARM
094700*    ISBN WITHOUT ANY FURTHER EDITING.
094800     MOVE WS-GEN-TRIMMED(1:13) TO WS-VAL-ISBN-NUM.
094900 1210-EXIT.
095000     EXIT.
095100*
095200*    1220 SECTION - COPIES FIELD CHECK.  CALLED FROM 1200 ONLY
095300*    AFTER THE ISBN HAS ALREADY COME BACK CLEAN.
095400 1220-VALIDATE-COPIES-PARA.
095500*
095600     MOVE WS-VAL-FIELD-4 TO WS-GEN-TEXT.
095700     PERFORM 7600-TRIM-FIELD-PARA THRU 7600-EXIT.
095800     MOVE 'N' TO WS-VAL-COPIES-NEG-SW.
095900     IF WS-GEN-LEN = 0
096000         SET WS-VAL-HAS-ERROR TO TRUE
096100         MOVE 'MalformedBookEntryException' TO WS-VAL-ERR-CLASS
096200         MOVE 'Copies is not a valid integer' TO WS-VAL-ERR-MSG
096300         GO TO 1220-EXIT
096400     END-IF.
096500*    A LEADING MINUS SIGN IS PART OF A VALID INTEGER LITERAL -
096600*    SET IT ASIDE IN THE NEGATIVE SWITCH AND STEP PAST IT BEFORE
096700*    THE NUMERIC TEST BELOW, SINCE "IS NOT NUMERIC" WOULD
096800*    OTHERWISE REJECT A LEGITIMATE "-3" AS NOT A NUMBER AT ALL.
096900     MOVE 1 TO WS-VAL-COPIES-START.
097000     IF WS-GEN-TRIMMED(1:1) = '-'
097100         MOVE 'Y' TO WS-VAL-COPIES-NEG-SW
097200         MOVE 2 TO WS-VAL-COPIES-START
097300     END-IF.
097400*    A BARE "-" WITH NOTHING AFTER IT LEAVES NO DIGITS TO TEST -
097500*    CATCH THAT HERE BEFORE COMPUTING A ZERO OR NEGATIVE
097600*    SUBSTRING LENGTH IN THE COMPUTE STATEMENT BELOW.
097700     IF WS-VAL-COPIES-START > WS-GEN-LEN
097800         SET WS-VAL-HAS-ERROR TO TRUE
097900         MOVE 'MalformedBookEntryException' TO WS-VAL-ERR-CLASS
098000         MOVE 'Copies is not a valid integer' TO WS-VAL-ERR-MSG
098100         GO TO 1220-EXIT
098200     END-IF.
098300*    WS-VAL-COPIES-DIGLEN IS THE DIGIT COUNT AFTER ANY LEADING
098400*    MINUS SIGN - THIS IS WHAT GETS FED TO THE NUMERIC TEST AND
098500*    THE NUMERIC MOVE BELOW, NEVER THE FULL TRIMMED FIELD LENGTH.
098600     COMPUTE WS-VAL-COPIES-DIGLEN =
098700         WS-GEN-LEN - WS-VAL-COPIES-START + 1.
098800     IF WS-GEN-TRIMMED(WS-VAL-COPIES-START:WS-VAL-COPIES-DIGLEN)
098900             IS NOT NUMERIC
099000         SET WS-VAL-HAS-ERROR TO TRUE
099100         MOVE 'MalformedBookEntryException' TO WS-VAL-ERR-CLASS
099200         MOVE 'Copies is not a valid integer' TO WS-VAL-ERR-MSG
099300         GO TO 1220-EXIT
099400     END-IF.
099500     MOVE WS-GEN-TRIMMED(WS-VAL-COPIES-START:WS-VAL-COPIES-DIGLEN)
099600         TO WS-VAL-COPIES-NUM.
099700*    ZERO OR NEGATIVE COPIES ARE NUMERICALLY VALID BUT MAKE NO
099800*    SENSE FOR A LIBRARY HOLDING - CATCH BOTH WITH ONE TEST,
099900*    SINCE WS-VAL-COPIES-NUM IS UNSIGNED AND THE SIGN LIVES
100000*    SEPARATELY IN WS-VAL-COPIES-NEG-SW.
100100     IF WS-VAL-COPIES-NEG-SW = 'Y' OR WS-VAL-COPIES-NUM = 0
100200         SET WS-VAL-HAS-ERROR TO TRUE
100300         MOVE 'MalformedBookEntryException' TO WS-VAL-ERR-CLASS
100400        MOVE 'Copies must be a positive integer greater than zero'
100500             TO WS-VAL-ERR-MSG
100600     END-IF.
100700 1220-EXIT.
100800     EXIT.
100900*
101000*    1230 SECTION - BUILDS THE ERROR-LOG CONTEXT COLUMN BEFORE
101100*    ANY FIELD IS CHECKED, SO IT IS READY NO MATTER WHICH CHECK
101200*    ABOVE TRIPS.  WS-VAL-SOURCE-SW TELLS US WHETHER THE LINE
101300*    CAME FROM THE CATALOG FILE (L) OR THE ADD-BOOK PARM (A) SO
101400*    THE WORDING MATCHES WHERE THE BAD DATA ACTUALLY CAME FROM.
101500 1230-BUILD-CONTEXT-PARA.
101600*
101700     MOVE SPACES TO WS-VAL-CONTEXT.
101800     IF WS-VAL-SOURCE-SW = 'L'
101900         STRING 'INVALID LINE: "' DELIMITED BY SIZE
102000             WS-VAL-RAW-LINE(1:WS-VAL-RAWLINE-LEN)
102100                 DELIMITED BY SIZE
102200             '"' DELIMITED BY SIZE
102300             INTO WS-VAL-CONTEXT
102400         END-STRING
102500     ELSE
102600         STRING 'ADD BOOK ENTRY: "' DELIMITED BY SIZE
102700             WS-VAL-RAW-LINE(1:WS-VAL-RAWLINE-LEN)
102800                 DELIMITED BY SIZE
102900             '"' DELIMITED BY SIZE
103000             INTO WS-VAL-CONTEXT
103100         END-STRING
103200     END-IF.
103300 1230-EXIT.
103400     EXIT.
103500*
103600 1250-APPEND-CATALOG-ENTRY-PARA.
103700*
103800*    2004-10-12 PQW CR-0673 A FULL TABLE USED TO LOG THE ERROR
103900*    AND WALK AWAY WITHOUT TELLING EITHER CALLER IT HAD FAILED -
104000*    THE LOADER WENT ON TO COUNT THE SAME LINE AS BOTH AN ERROR
104100*    AND A VALID RECORD, AND ADD-BOOK WENT ON TO SORT, REWRITE
104200*    AND PRINT A ROW THAT WAS NEVER ACTUALLY IN THE TABLE.  SET
104300*    WS-VAL-HAS-ERROR SO BOTH CALLERS CAN TELL THE APPEND DID
104400*    NOT HAPPEN.
104500     IF WS-CAT-COUNT >= WS-CAT-MAX-CNST
104600         MOVE 'CATALOG TABLE FULL' TO WS-VAL-CONTEXT
104700         MOVE 'IOException' TO WS-VAL-ERR-CLASS
104800         MOVE 'Catalog table capacity exceeded' TO WS-VAL-ERR-MSG
104900         ADD 1 TO WS-ERROR-COUNT
105000         PERFORM 8000-LOG-ERROR-PARA THRU 8000-EXIT
105100         SET WS-VAL-HAS-ERROR TO TRUE
105200         GO TO 1250-EXIT
105300     END-IF.
105400*    ROOM IN THE TABLE - BUMP THE COUNT FIRST SO WS-CAT-IDX SET
105500*    TO THE NEW COUNT POINTS AT THE BRAND NEW, STILL-EMPTY ROW
105600*    RATHER THAN THE LAST EXISTING ONE.
105700     ADD 1 TO WS-CAT-COUNT.
105800     SET WS-CAT-IDX TO WS-CAT-COUNT.
105900     MOVE WS-VAL-TITLE-TRIM TO WS-CAT-TITLE(WS-CAT-IDX).
106000     MOVE WS-VAL-AUTHOR-TRIM TO WS-CAT-AUTHOR(WS-CAT-IDX).
106100     MOVE WS-VAL-ISBN-NUM TO WS-CAT-ISBN(WS-CAT-IDX).
106200     MOVE WS-VAL-COPIES-NUM TO WS-CAT-COPIES(WS-CAT-IDX).
106300     MOVE WS-VAL-TITLE-LEN TO WS-CAT-TITLE-LEN(WS-CAT-IDX).
106400     MOVE WS-VAL-AUTHOR-LEN TO WS-CAT-AUTHOR-LEN(WS-CAT-IDX).
106500 1250-EXIT.
106600     EXIT.
106700*
106800******************************************************************
106900* 2000 SECTION - ISBN SEARCH ENGINE.
107000******************************************************************
107100 2000-ISBN-SEARCH-PARA.
107200*
107300*    WS-IDX-1 DOUBLES AS A HIT COUNTER AND WS-IDX-2 REMEMBERS
107400*    THE LAST ROW THAT MATCHED - THE TABLE IS WALKED END TO
107500*    END EVERY TIME RATHER THAN STOPPING AT THE FIRST HIT, SO
107600*    A DUPLICATE ISBN THAT SLIPPED PAST THE LOADER (E.G. A
107700*    HAND-EDITED CATALOG FILE) STILL GETS CAUGHT BELOW.
107800     MOVE 0 TO WS-IDX-1 WS-IDX-2.
107900     PERFORM 2900-PRINT-REPORT-HEADER-PARA THRU 2900-EXIT.
108000     PERFORM 2010-SCAN-FOR-ISBN-PARA THRU 2010-EXIT
108100         VARYING WS-CAT-IDX FROM 1 BY 1
108200         UNTIL WS-CAT-IDX > WS-CAT-COUNT.
108300*    EXACTLY ONE HIT IS THE ONLY HEALTHY OUTCOME - ZERO HITS
108400*    IS JUST A MISS, BUT TWO OR MORE MEANS THE CATALOG ITSELF
108500*    IS CORRUPT AND GOES ON THE ERROR LOG, NOT JUST THE SCREEN.
108600     EVALUATE TRUE
108700         WHEN WS-IDX-1 = 0
108800             DISPLAY 'No book found with that ISBN.'
108900         WHEN WS-IDX-1 = 1
109000             MOVE WS-IDX-2 TO WS-CAT-IDX
109100             PERFORM 2910-PRINT-REPORT-LINE-PARA THRU 2910-EXIT
109200             MOVE 1 TO WS-SEARCH-RESULTS
109300         WHEN OTHER
109400             MOVE 'ISBN SEARCH' TO WS-VAL-CONTEXT
109500             MOVE 'DuplicateISBNException' TO WS-VAL-ERR-CLASS
109600             MOVE 'More than one catalog entry has this ISBN'
109700                 TO WS-VAL-ERR-MSG
109800             ADD 1 TO WS-ERROR-COUNT
109900             PERFORM 8000-LOG-ERROR-PARA THRU 8000-EXIT
110000     END-EVALUATE.
110100 2000-EXIT.
110200     EXIT.
110300*
110400*    2010 SECTION - ONE TABLE ROW PER CALL, DRIVEN BY THE
110500*    VARYING CLAUSE IN 2000 ABOVE.  A NUMERIC ISBN-TO-ISBN
110600*    COMPARE IS ALL THAT IS NEEDED SINCE 1210 ALREADY FORCED
110700*    THE PARM ISBN AND EVERY TABLE ISBN TO 13 NUMERIC DIGITS.
110800 2010-SCAN-FOR-ISBN-PARA.
110900*
111000*    ONE TABLE ROW PER CALL, DRIVEN BY THE VARYING CLAUSE IN 2000
111100*    ABOVE.  A MATCH BUMPS THE HIT COUNT AND REMEMBERS THE ROW -
111200*    THE SCAN NEVER STOPS EARLY, SO A SECOND HIT IS STILL FOUND.
111300     IF WS-CAT-ISBN(WS-CAT-IDX) = WS-ARG2-ISBN-13
111400         ADD 1 TO WS-IDX-1
111500         SET WS-IDX-2 TO WS-CAT-IDX
111600     END-IF.
111700 2010-EXIT.
111800     EXIT.
111900*
112000******************************************************************
112100* 2900 SECTION - CATALOG LISTING REPORT.
112200******************************************************************
112300 2900-PRINT-REPORT-HEADER-PARA.
112400*
112500*    FIXED COLUMN STARTS MATCH THE FIELD WIDTHS IN WS-RPT-
112600*    DATA-LINE BELOW SO THE HEADER LINES UP WITH THE DATA
112700*    ROWS NO MATTER HOW SHORT A GIVEN TITLE OR AUTHOR IS.
112800     MOVE SPACES TO WS-RPT-HEADER-LINE.
112900     MOVE 'Title'  TO WS-RPT-HEADER-LINE(1:5).
113000     MOVE 'Author' TO WS-RPT-HEADER-LINE(32:6).
113100     MOVE 'ISBN'   TO WS-RPT-HEADER-LINE(53:4).
113200     MOVE 'Copies' TO WS-RPT-HEADER-LINE(69:6).
113300     DISPLAY WS-RPT-HEADER-LINE.
113400     DISPLAY WS-RPT-RULE-LINE.
113500 2900-EXIT.
113600     EXIT.
113700*
113800 2910-PRINT-REPORT-LINE-PARA.
113900*
114000*    CALLER SETS WS-CAT-IDX BEFORE THE PERFORM - THIS PARAGRAPH
114100*    JUST LAYS OUT WHATEVER ROW THE INDEX POINTS AT, WHETHER
114200*    THAT CAME FROM AN ISBN HIT, A KEYWORD HIT OR A FRESH ADD.
114300     MOVE SPACES TO WS-RPT-DATA-LINE.
114400     MOVE WS-CAT-TITLE(WS-CAT-IDX)  TO WS-RPT-TITLE.
114500     MOVE WS-CAT-AUTHOR(WS-CAT-IDX) TO WS-RPT-AUTHOR.
114600     MOVE WS-CAT-ISBN(WS-CAT-IDX)   TO WS-RPT-ISBN.
114700     MOVE WS-CAT-COPIES(WS-CAT-IDX) TO WS-RPT-COPIES.
114800     DISPLAY WS-RPT-DATA-LINE.
114900 2910-EXIT.
115000     EXIT.
115100*
115200******************************************************************
115300* 3000 SECTION - KEYWORD SEARCH ENGINE.
115400******************************************************************
115500 3000-KEYWORD-SEARCH-PARA.
115600*
115700*    THE KEYWORD MATCH IS CASE-INSENSITIVE, SO BOTH THE SEARCH
115800*    ARGUMENT AND (DOWN IN 3010) EACH TITLE ARE FOLDED TO UPPER
115900*    CASE BEFORE ANY COMPARE IS MADE - NEITHER THE ORIGINAL
116000*    ARGUMENT NOR THE STORED TITLE IS EVER ALTERED.
116100     MOVE WS-ARG2-TRIMMED TO WS-KEY-UPPER.
116200     INSPECT WS-KEY-UPPER
116300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
116400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
116500     MOVE 0 TO WS-IDX-1.
116600     PERFORM 2900-PRINT-REPORT-HEADER-PARA THRU 2900-EXIT.
116700     PERFORM 3010-SCAN-FOR-KEYWORD-PARA THRU 3010-EXIT
116800         VARYING WS-CAT-IDX FROM 1 BY 1
116900         UNTIL WS-CAT-IDX > WS-CAT-COUNT.
117000     IF WS-IDX-1 = 0
117100         DISPLAY 'No books found matching that keyword.'
117200     END-IF.
117300     MOVE WS-IDX-1 TO WS-SEARCH-RESULTS.
117400 3000-EXIT.
117500     EXIT.
117600*
117700*    3010 SECTION - ONE TABLE ROW PER CALL, SAME PATTERN AS
117800*    2010 ABOVE BUT FOR A KEYWORD RATHER THAN AN EXACT ISBN
117900*    MATCH - EVERY MATCHING ROW IS PRINTED, NOT JUST THE FIRST.
118000 3010-SCAN-FOR-KEYWORD-PARA.
118100*
118200     MOVE WS-CAT-TITLE(WS-CAT-IDX) TO WS-TITLE-UPPER.
118300     INSPECT WS-TITLE-UPPER
118400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
118500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
118600     MOVE 'N' TO WS-MATCH-SW.
118700*    A BLANK SEARCH ARGUMENT MATCHES EVERY TITLE - TREAT IT AS
118800*    "LIST EVERYTHING" RATHER THAN AN EMPTY SUBSTRING THAT
118900*    NEVER MATCHES.
119000     IF WS-ARG2-TRIM-LEN = 0
119100         MOVE 'Y' TO WS-MATCH-SW
119200     ELSE
119300*        A KEYWORD LONGER THAN THE 30-BYTE TITLE COLUMN CANNOT
119400*        POSSIBLY APPEAR IN ANY TITLE, SO SKIP THE SCAN RATHER
119500*        THAN LET THE REFERENCE MODIFIER BELOW RUN PAST THE
119600*        END OF WS-TITLE-UPPER.
119700         IF WS-ARG2-TRIM-LEN <= 30
119800             COMPUTE WS-SCAN-LIMIT = 31 - WS-ARG2-TRIM-LEN
119900             PERFORM 3020-SUBSTRING-SCAN-PARA THRU 3020-EXIT
120000                 VARYING WS-SCAN-POS FROM 1 BY 1
120100                 UNTIL WS-SCAN-POS > WS-SCAN-LIMIT
120200                    OR WS-MATCH-SW = 'Y'
120300         END-IF
120400     END-IF.
120500     IF WS-MATCH-SW = 'Y'
120600         ADD 1 TO WS-IDX-1
120700         PERFORM 2910-PRINT-REPORT-LINE-PARA THRU 2910-EXIT
120800     END-IF.
120900 3010-EXIT.
121000     EXIT.
121100*
121200*    3020 SECTION - TESTS THE KEYWORD AGAINST ONE STARTING
121300*    POSITION IN THE TITLE.  THE VARYING CLAUSE IN 3010 ABOVE
121400*    SLIDES WS-SCAN-POS ACROSS THE TITLE ONE BYTE AT A TIME
121500*    UNTIL A MATCH IS FOUND OR THE LIMIT IS REACHED - THIS IS
121600*    A PLAIN SUBSTRING SEARCH, NOT A REGULAR EXPRESSION.
121700 3020-SUBSTRING-SCAN-PARA.
121800*
121900     IF WS-TITLE-UPPER(WS-SCAN-POS:WS-ARG2-TRIM-LEN) =
122000             WS-KEY-UPPER(1:WS-ARG2-TRIM-LEN)
122100         MOVE 'Y' TO WS-MATCH-SW
122200     END-IF.
122300 3020-EXIT.
122400     EXIT.
122500*
122600******************************************************************
122700* 4000 SECTION - ADD-BOOK / CATALOG REWRITE ENGINE.
122800******************************************************************
122900 4000-ADD-BOOK-PARA.
123000*
123100*    THE ADD-BOOK OPERAND ARRIVES AS ONE TITLE:AUTHOR:ISBN:
123200*    COPIES STRING ON THE PARM CARD, SO IT IS TRIMMED AND FED
123300*    THROUGH THE SAME 1200 VALIDATION THE CATALOG LOADER USES
123400*    FOR EVERY LINE IN THE FILE - ONE SET OF RULES, TWO ENTRY
123500*    POINTS.
123600     MOVE WS-ARG2-OPERATION TO WS-GEN-TEXT.
123700     PERFORM 7600-TRIM-FIELD-PARA THRU 7600-EXIT.
123800     MOVE WS-GEN-TRIMMED TO WS-VAL-RAW-LINE.
123900     MOVE WS-GEN-LEN TO WS-VAL-RAWLINE-LEN.
124000     MOVE 'A' TO WS-VAL-SOURCE-SW.
124100     PERFORM 1200-VALIDATE-CATALOG-ENTRY-PARA THRU 1200-EXIT.
124200     IF WS-VAL-HAS-ERROR
124300         ADD 1 TO WS-ERROR-COUNT
124400         PERFORM 8000-LOG-ERROR-PARA THRU 8000-EXIT
124500         GO TO 4000-EXIT
124600     END-IF.
124700     PERFORM 1250-APPEND-CATALOG-ENTRY-PARA THRU 1250-EXIT.
124800*    2004-10-12 PQW CR-0673 A FULL TABLE FAILS THE APPEND
124900*    WITHOUT CHANGING ONE ROW OF WS-CAT-TABLE, SO THE SORT/
125000*    REWRITE/BOOKS-ADDED/PRINT-NEW-BOOK SEQUENCE BELOW MUST
125100*    NOT RUN ON THAT PATH - 1250 HAS ALREADY LOGGED ITS OWN
125200*    ERROR AND BUMPED THE ERROR COUNT, SO THIS CHECK ONLY
125300*    SKIPS THE SUCCESS-PATH WORK, IT DOES NOT LOG AGAIN.
125400     IF WS-VAL-HAS-ERROR
125500         GO TO 4000-EXIT
125600     END-IF.
125700*    NEW ROW IS IN THE TABLE - RE-SORT THE WHOLE TABLE BY
125800*    TITLE SO THE NEXT LISTING OR REWRITE COMES OUT IN ORDER,
125900*    THEN PUSH THE SORTED TABLE BACK OUT TO THE CATALOG FILE.
126000     PERFORM 4100-SORT-CATALOG-PARA THRU 4100-EXIT.
126100     PERFORM 4200-REWRITE-CATALOG-PARA THRU 4200-EXIT.
126200     MOVE 1 TO WS-BOOKS-ADDED.
126300     PERFORM 2900-PRINT-REPORT-HEADER-PARA THRU 2900-EXIT.
126400     PERFORM 4210-PRINT-NEW-BOOK-PARA THRU 4210-EXIT.
126500 4000-EXIT.
126600     EXIT.
126700*
126800******************************************************************
126900* 4100 SECTION - BUBBLE SORT ON TITLE, ASCENDING.  SMALL TABLE,
127000* SMALL NUMBER OF ADDS PER RUN - A SIMPLE EXCHANGE SORT IS
127100* PLENTY FAST AND KEEPS EQUAL TITLES IN THEIR ORIGINAL RELATIVE
127200* ORDER, WHICH THE CATALOGING DESK CARES ABOUT MORE THAN SPEED.
127300 4100-SORT-CATALOG-PARA.
127400*
127500     MOVE 'Y' TO WS-SORT-SWAPPED-SW.
127600     PERFORM 4110-SORT-PASS-PARA THRU 4110-EXIT
127700         UNTIL WS-SORT-SWAPPED-SW = 'N'.
127800 4100-EXIT.
127900     EXIT.
128000*
128100*    4110 SECTION - ONE PASS OF THE BUBBLE SORT.  IF NO PAIR
128200*    GETS SWAPPED ON A PASS THE TABLE IS ALREADY IN ORDER AND
128300*    4100 ABOVE STOPS CALLING BACK IN.
128400 4110-SORT-PASS-PARA.
128500*
128600*    ONE FULL PASS OVER THE TABLE, COMPARING EVERY ADJACENT PAIR.
128700*    4100 ABOVE KEEPS CALLING THIS UNTIL A WHOLE PASS GOES BY
128800*    WITH NO SWAP, WHICH IS WHAT "WS-SORT-SWAPPED-SW = 'N'" BELOW
128900*    SIGNALS BACK TO IT.
129000     MOVE 'N' TO WS-SORT-SWAPPED-SW.
129100     PERFORM 4120-SORT-COMPARE-PARA THRU 4120-EXIT
129200         VARYING WS-SORT-I FROM 1 BY 1
129300         UNTIL WS-SORT-I >= WS-CAT-COUNT.
129400 4110-EXIT.
129500     EXIT.
129600*
129700*    4120 SECTION - COMPARES ONE ADJACENT PAIR AND SWAPS ALL
129800*    SIX FIELDS OF THE ROW TOGETHER WHEN OUT OF ORDER, SO NO
129900*    ROW EVER ENDS UP WITH A TITLE THAT BELONGS TO ANOTHER
130000*    ROW'S AUTHOR/ISBN/COPIES.  THE COMPARE ITSELF IS CASE-
130100*    INSENSITIVE SO "apple" AND "Apple" SORT TOGETHER.
130200 4120-SORT-COMPARE-PARA.
130300*
130400     COMPUTE WS-SORT-J = WS-SORT-I + 1.
130500     MOVE WS-CAT-TITLE(WS-SORT-I) TO WS-SORT-KEY-I.
130600     INSPECT WS-SORT-KEY-I
130700         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
130800                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
130900     MOVE WS-CAT-TITLE(WS-SORT-J) TO WS-SORT-KEY-J.
131000     INSPECT WS-SORT-KEY-J
131100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
131200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
131300*    A HIT SWAPS ALL SIX FIELDS OF THE ROW AT ONCE THROUGH THE
131400*    WS-CAT-ENTRY GROUP, NOT FIELD BY FIELD - THAT WAY TITLE,
131500*    AUTHOR, ISBN, COPIES AND BOTH LENGTH COUNTERS ALWAYS MOVE
131600*    TOGETHER AND NO ROW EVER ENDS UP MISMATCHED.
131700     IF WS-SORT-KEY-I > WS-SORT-KEY-J
131800         MOVE WS-CAT-ENTRY(WS-SORT-I) TO WS-SORT-TEMP-ENTRY
131900         MOVE WS-CAT-ENTRY(WS-SORT-J) TO WS-CAT-ENTRY(WS-SORT-I)
132000         MOVE WS-SORT-TEMP-ENTRY TO WS-CAT-ENTRY(WS-SORT-J)
132100         MOVE 'Y' TO WS-SORT-SWAPPED-SW
132200     END-IF.
132300 4120-EXIT.
132400     EXIT.
132500*
132600*    4200 SECTION - REBUILDS LBC-CATALOG-FILE FROM THE IN-
132700*    MEMORY TABLE AFTER A SUCCESSFUL ADD.  OPEN OUTPUT
132800*    DELIBERATELY REPLACES THE OLD FILE RATHER THAN APPENDING -
132900*    THE TABLE ALREADY HOLDS EVERY ROW, OLD AND NEW, IN SORTED
133000*    ORDER, SO THE OLD COPY ON DISK IS OBSOLETE THE MOMENT THE
133100*    ADD SUCCEEDS.
133200 4200-REWRITE-CATALOG-PARA.
133300*
133400     OPEN OUTPUT LBC-CATALOG-FILE.
133500     IF NOT WS-CAT-FILE-SUCCESS
133600         MOVE 'CATALOG REWRITE - OPEN' TO WS-VAL-CONTEXT
133700         MOVE 'IOException' TO WS-VAL-ERR-CLASS
133800         MOVE 'Unable to open catalog file for rewrite'
133900             TO WS-VAL-ERR-MSG
134000         ADD 1 TO WS-ERROR-COUNT
134100         PERFORM 8000-LOG-ERROR-PARA THRU 8000-EXIT
134200         GO TO 4200-EXIT
134300     END-IF.
134400     PERFORM 4220-WRITE-CATALOG-LINE-PARA THRU 4220-EXIT
134500         VARYING WS-CAT-IDX FROM 1 BY 1
134600         UNTIL WS-CAT-IDX > WS-CAT-COUNT.
134700     CLOSE LBC-CATALOG-FILE.
134800 4200-EXIT.
134900     EXIT.
135000*
135100*    4210 SECTION - ECHOES THE JUST-ADDED ROW TO THE CONSOLE
135200*    UNDER THE SAME HEADING 4000 PRINTED ABOVE.  IT READS
135300*    STRAIGHT FROM THE WS-VAL- FIELDS LEFT BY VALIDATION RATHER
135400*    THAN FROM THE TABLE, SINCE WS-CAT-IDX IS NOT POSITIONED ON
135500*    THE NEW ROW AT THIS POINT IN THE FLOW.
135600 4210-PRINT-NEW-BOOK-PARA.
135700*
135800     MOVE SPACES TO WS-RPT-DATA-LINE.
135900     MOVE WS-VAL-TITLE-TRIM  TO WS-RPT-TITLE.
136000     MOVE WS-VAL-AUTHOR-TRIM TO WS-RPT-AUTHOR.
136100     MOVE WS-VAL-ISBN-NUM    TO WS-RPT-ISBN.
136200     MOVE WS-VAL-COPIES-NUM  TO WS-RPT-COPIES.
136300     DISPLAY WS-RPT-DATA-LINE.
136400 4210-EXIT.
136500     EXIT.
136600*
136700*    4220 SECTION - WRITES ONE CATALOG FILE LINE FROM TABLE ROW
136800*    WS-CAT-IDX, REBUILDING THE TITLE:AUTHOR:ISBN:COPIES TEXT
136900*    FORMAT THE LOADER EXPECTS TO READ BACK ON THE NEXT RUN.
137000*    THE STORED LENGTH COUNTERS (NOT A FULL 30/20-BYTE MOVE)
137100*    ARE USED SO THE OUTPUT LINE DOES NOT CARRY TRAILING BLANKS
137200*    INTO THE MIDDLE OF THE COLON-DELIMITED TEXT.
137300 4220-WRITE-CATALOG-LINE-PARA.
137400*
137500     MOVE SPACES TO LBC-CAT-LINE-TEXT.
137600     STRING
137700         WS-CAT-TITLE(WS-CAT-IDX)
137800             (1:WS-CAT-TITLE-LEN(WS-CAT-IDX)) DELIMITED BY SIZE
137900         ':' DELIMITED BY SIZE
138000         WS-CAT-AUTHOR(WS-CAT-IDX)
138100             (1:WS-CAT-AUTHOR-LEN(WS-CAT-IDX)) DELIMITED BY SIZE
138200         ':' DELIMITED BY SIZE
138300         WS-CAT-ISBN(WS-CAT-IDX) DELIMITED BY SIZE
138400         ':' DELIMITED BY SIZE
138500         WS-CAT-COPIES(WS-CAT-IDX) DELIMITED BY SIZE
138600         INTO LBC-CAT-LINE-TEXT
138700     END-STRING.
138800     WRITE LBC-CATALOG-LINE.
138900 4220-EXIT.
139000     EXIT.
139100*
139200******************************************************************
139300* 7600 SECTION - GENERIC FIELD TRIM.  STRIPS LEADING AND
139400* TRAILING SPACES FROM WS-GEN-TEXT, RESULT IN WS-GEN-TRIMMED /
139500* WS-GEN-LEN.  CALLED FROM EVERY FIELD VALIDATION PARAGRAPH.
139600******************************************************************
139700 7600-TRIM-FIELD-PARA.
139800*
139900*    WS-GEN-TEXT IS SIZED AT 119 BYTES TO COVER THE LONGEST
140000*    FIELD THIS PROGRAM EVER TRIMS (THE ADD-BOOK OPERAND) -
140100*    WS-GEN-START WALKS IN FROM THE LEFT PAST LEADING SPACES,
140200*    STOPPING AT THE FIRST NON-SPACE BYTE OR PAST THE END IF
140300*    THE WHOLE FIELD IS BLANK.
140400     MOVE 1 TO WS-GEN-START.
140500     PERFORM 7610-SCAN-FWD-PARA THRU 7610-EXIT
140600         UNTIL WS-GEN-START > 119
140700            OR WS-GEN-TEXT(WS-GEN-START:1) NOT = SPACE.
140800     MOVE 119 TO WS-GEN-END.
140900*    SAME IDEA FROM THE RIGHT - WS-GEN-END WALKS BACK PAST
141000*    TRAILING SPACES UNTIL IT MEETS A NON-SPACE BYTE OR
141100*    CROSSES WS-GEN-START, WHICH MEANS THE FIELD WAS ALL SPACE.
141200     PERFORM 7620-SCAN-BACK-PARA THRU 7620-EXIT
141300         UNTIL WS-GEN-END < WS-GEN-START
141400            OR WS-GEN-TEXT(WS-GEN-END:1) NOT = SPACE.
141500     MOVE SPACES TO WS-GEN-TRIMMED.
141600     IF WS-GEN-START > WS-GEN-END
141700         MOVE 0 TO WS-GEN-LEN
141800     ELSE
141900         COMPUTE WS-GEN-LEN = WS-GEN-END - WS-GEN-START + 1
142000         MOVE WS-GEN-TEXT(WS-GEN-START:WS-GEN-LEN)
142100             TO WS-GEN-TRIMMED(1:WS-GEN-LEN)
142200     END-IF.
142300 7600-EXIT.
142400     EXIT.
142500*
142600*    7610/7620 ARE DELIBERATELY ONE STATEMENT EACH - THEY EXIST
142700*    ONLY SO 7600 ABOVE CAN DRIVE THEM WITH A PERFORM ... UNTIL,
142800*    SINCE THIS SHOP'S STYLE DOES NOT USE AN INLINE PERFORM
142900*    LOOP FOR A SCAN LIKE THIS ONE.
143000 7610-SCAN-FWD-PARA.
143100*
143200     ADD 1 TO WS-GEN-START.
143300 7610-EXIT.
143400     EXIT.
143500*
143600 7620-SCAN-BACK-PARA.
143700*
143800     SUBTRACT 1 FROM WS-GEN-END.
143900 7620-EXIT.
144000     EXIT.
144100*
144200******************************************************************
144300* 7700 SECTION - FORMAT A SMALL COUNTER FOR DISPLAY WITHOUT
144400* LEADING ZEROS.  INPUT WS-CNT-RAW, OUTPUT WS-GEN-TRIMMED(1:
144500* WS-GEN-LEN).  NO INTRINSIC FUNCTION IS USED.
144600******************************************************************
144700 7700-FORMAT-COUNT-PARA.
144800*
144900*    WS-CNT-EDIT IS A Z-SUPPRESSED NUMERIC-EDITED PICTURE, SO
145000*    MOVING THE RAW COUNT INTO IT DROPS THE LEADING ZEROS - THE
145100*    RESULT IS THEN RUN THROUGH 7600'S TRIM SO THE CALLER GETS
145200*    BACK A BARE DIGIT STRING OF EXACTLY WS-GEN-LEN BYTES TO
145300*    SPLICE INTO AN ERROR MESSAGE.
145400     MOVE WS-CNT-RAW TO WS-CNT-EDIT.
145500     MOVE WS-CNT-EDIT TO WS-GEN-TEXT.
145600     PERFORM 7600-TRIM-FIELD-PARA THRU 7600-EXIT.
145700 7700-EXIT.
145800     EXIT.
145900*
146000******************************************************************
146100* 8000 SECTION - ERROR LOGGER.  APPENDS ONE TIMESTAMPED LINE
146200* TO ERRLOG.  TOLERANT OF A FAILED OPEN - REPORTS TO THE
146300* CONSOLE ONLY AND NEVER ABORTS THE RUN.
146400******************************************************************
146500 8000-LOG-ERROR-PARA.
146600*
146700*    YYYYMMDD AND HHMMSS COME BACK FROM THE SYSTEM AS TWO
146800*    STRAIGHT DIGIT STRINGS - THE MOVES BELOW RE-PUNCTUATE
146900*    THEM INTO AN ISO-STYLE YYYY-MM-DDTHH:MM:SS STAMP SO THE
147000*    ERROR LOG READS THE SAME WAY NO MATTER WHICH SHIFT RAN
147100*    THE JOB.
147200     ACCEPT WS-EL-DATE-8 FROM DATE YYYYMMDD.
147300     ACCEPT WS-EL-TIME-8 FROM TIME.
147400     MOVE WS-EL-DATE-YYYY TO EL-TIMESTAMP(1:4).
147500     MOVE '-'             TO EL-TIMESTAMP(5:1).
147600     MOVE WS-EL-DATE-MM   TO EL-TIMESTAMP(6:2).
147700     MOVE '-'             TO EL-TIMESTAMP(8:1).
147800     MOVE WS-EL-DATE-DD   TO EL-TIMESTAMP(9:2).
147900     MOVE 'T'             TO EL-TIMESTAMP(11:1).
148000     MOVE WS-EL-TIME-HH   TO EL-TIMESTAMP(12:2).
148100     MOVE ':'             TO EL-TIMESTAMP(14:1).
148200     MOVE WS-EL-TIME-MI   TO EL-TIMESTAMP(15:2).
148300     MOVE ':'             TO EL-TIMESTAMP(17:1).
148400     MOVE WS-EL-TIME-SS   TO EL-TIMESTAMP(18:2).
148500     MOVE WS-VAL-CONTEXT  TO EL-CONTEXT.
148600     MOVE WS-VAL-ERR-CLASS TO EL-ERR-CLASS.
148700     MOVE WS-VAL-ERR-MSG  TO EL-ERR-MSG.
148800*    EACH OF THE THREE TEXT PIECES IS TRIMMED SEPARATELY SO
148900*    THE STRING BELOW DOES NOT PAD THE LOG LINE WITH A FULL
149000*    FIELD'S WORTH OF TRAILING BLANKS BETWEEN THE CONTEXT,
149100*    THE EXCEPTION CLASS AND THE MESSAGE TEXT.
149200     MOVE EL-CONTEXT TO WS-GEN-TEXT.
149300     PERFORM 7600-TRIM-FIELD-PARA THRU 7600-EXIT.
149400     MOVE WS-GEN-LEN TO WS-CTX-LEN.
149500     MOVE EL-ERR-CLASS TO WS-GEN-TEXT.
149600     PERFORM 7600-TRIM-FIELD-PARA THRU 7600-EXIT.
149700     MOVE WS-GEN-LEN TO WS-CLS-LEN.
149800     MOVE EL-ERR-MSG TO WS-GEN-TEXT.
149900     PERFORM 7600-TRIM-FIELD-PARA THRU 7600-EXIT.
150000     MOVE WS-GEN-LEN TO WS-MSG-LEN.
150100     STRING '[' DELIMITED BY SIZE
150200         EL-TIMESTAMP DELIMITED BY SIZE
150300         '] ' DELIMITED BY SIZE
150400         EL-CONTEXT(1:WS-CTX-LEN) DELIMITED BY SIZE
150500         ' - ' DELIMITED BY SIZE
150600         EL-ERR-CLASS(1:WS-CLS-LEN) DELIMITED BY SIZE
150700         ': ' DELIMITED BY SIZE
150800         EL-ERR-MSG(1:WS-MSG-LEN) DELIMITED BY SIZE
150900         INTO EL-OUT-TEXT
151000     END-STRING.
151100*    THE SAME LINE ALWAYS GOES TO THE CONSOLE FIRST, BEFORE
151200*    THE FILE IS EVEN OPENED - THAT WAY THE OPERATOR SEES
151300*    EVERY ERROR AS IT HAPPENS REGARDLESS OF WHAT THE ERRLOG
151400*    OPEN BELOW DOES.
151500     DISPLAY 'ERROR: ' EL-CONTEXT(1:WS-CTX-LEN) ' - '
151600         EL-ERR-CLASS(1:WS-CLS-LEN) ': '
151700         EL-ERR-MSG(1:WS-MSG-LEN).
151800*    OPEN EXTEND CREATES THE FILE IF IT DOES NOT YET EXIST AND
151900*    APPENDS IF IT DOES - A RUN THAT LOGS TEN ERRORS OPENS AND
152000*    CLOSES THE FILE TEN TIMES RATHER THAN HOLDING IT OPEN FOR
152100*    THE WHOLE JOB, SO A FAILED ERRLOG OPEN ON ONE BAD LINE
152200*    DOES NOT LOSE THE ERRLOG ENTRIES ALREADY WRITTEN FOR
152300*    EARLIER LINES, AND DOES NOT ABORT THE REST OF THE RUN.
152400     OPEN EXTEND LBC-ERROR-LOG-FILE.
152500     IF WS-ERR-FILE-SUCCESS
152600         MOVE EL-OUT-TEXT TO LBC-ERR-LINE-TEXT(1:199)
152700         WRITE LBC-ERROR-LOG-LINE
152800         CLOSE LBC-ERROR-LOG-FILE
152900     ELSE
153000         DISPLAY 'UNABLE TO OPEN ERRLOG - SEE CONSOLE ABOVE'
153100     END-IF.
153200 8000-EXIT.
153300     EXIT.
153400*
153500******************************************************************
153600* 9000 SECTION - END-OF-RUN STATISTICS REPORT.
153700******************************************************************
153800 9000-PRINT-STATISTICS-PARA.
153900*
154000*    ALL FOUR RUN COUNTERS ARE COMP, SO EACH IS MOVED OUT TO
154100*    THE SAME Z-SUPPRESSED WS-STAT-EDIT PICTURE BEFORE DISPLAY -
154200*    A COMP ITEM CANNOT BE DISPLAYED DIRECTLY IN A READABLE
154300*    FORM ON THIS SHOP'S CONSOLE DEVICE.  NOTE THAT A RECORD
154400*    WHOSE APPEND FAILED ON A FULL TABLE (CR-0673) SHOWS UP
154500*    ONLY IN THE ERROR COUNT BELOW, NEVER IN VALID RECORDS.
154600     DISPLAY '--- Statistics ---'.
154700     MOVE WS-VALID-RECORDS TO WS-STAT-EDIT.
154800     DISPLAY 'Valid records processed : ' WS-STAT-EDIT.
154900     MOVE WS-SEARCH-RESULTS TO WS-STAT-EDIT.
155000     DISPLAY 'Search results          : ' WS-STAT-EDIT.
155100     MOVE WS-BOOKS-ADDED TO WS-STAT-EDIT.
155200     DISPLAY 'Books added              : ' WS-STAT-EDIT.
155300     MOVE WS-ERROR-COUNT TO WS-STAT-EDIT.
155400     DISPLAY 'Errors encountered       : ' WS-STAT-EDIT.
155500     DISPLAY 'Thank you for using the Library Book Tracker.'.
155600 9000-EXIT.
155700     EXIT.
155800*
155900 9900-COMPLETED-PARA.
156000*
156100     DISPLAY 'LBCMNFEC - CATALOG MAINTENANCE RUN COMPLETE'.
156200     STOP RUN.
156300*
156400******************************************************************
156500* OPERATIONS NOTES - READ BEFORE CHANGING THE PARM CARD FORMAT.
156600******************************************************************
156700*
156800*    1.  PARM-1 (CATALOG FILE) AND PARM-2 (OPERATION) ARE THE ONLY
156900*        TWO ARGUMENTS THIS JOB EVER READS.  A THIRD COMMA-
157000*        SEPARATED PIECE ON THE PARM CARD IS ACCEPTED WITHOUT
157100*        COMPLAINT AND SILENTLY DROPPED - SEE WS-ARG3-OVERFLOW.
157200*        THIS WAS A DELIBERATE DECISION BACK AT CR-0102 AND HAS
157300*        NEVER BEEN REVISITED.
157400*
157500*    2.  THE JOB NEVER ABENDS ON BAD DATA.  A MALFORMED CATALOG
157600*        LINE, A DUPLICATE ISBN, A FULL TABLE - ALL OF THESE GO TO
157700*        ERRLOG AND THE RUN CONTINUES TO COMPLETION.  IF THE
157800*        CATALOGING DESK NEEDS TO KNOW A RUN "FAILED," THEY HAVE
157900*        TO CHECK THE STATISTICS BLOCK OR THE ERRLOG ITSELF - THE
158000*        CONDITION CODE COMING BACK FROM THIS STEP IS ALWAYS ZERO.
158100*
158200*    3.  THE IN-MEMORY TABLE CAPS AT WS-CAT-MAX-CNST (500) ROWS.
158300*        A CATALOG FILE THAT ALREADY HOLDS 500 VALID ENTRIES WILL
158400*        REJECT EVERY FURTHER ADD-BOOK REQUEST WITH A "CATALOG
158500*        TABLE FULL" ERROR (CR-0673) UNTIL SOMEONE RAISES THE
158600*        CONSTANT AND RECOMPILES - THERE IS NO OVERFLOW FILE OR
158700*        SECOND TABLE.
158800*
158900*    4.  ADD-BOOK REWRITES THE ENTIRE CATALOG FILE FROM THE TABLE
159000*        EVERY TIME IT SUCCEEDS (SEE 4200).  A BRANCH THAT WANTS
159100*        TO ADD TEN BOOKS IN A ROW SHOULD EXPECT TEN FULL
159200*        REWRITES, NOT ONE BATCHED REWRITE AT THE END - THIS
159300*        JOB TAKES ONE PARM CARD AND DOES ONE THING PER
159400*        INVOCATION.
159500*
159600*    5.  NOTHING IN THIS PROGRAM LOCKS THE CATALOG FILE.  TWO
159700*        OVERLAPPING RUNS AGAINST THE SAME CATALOG PATH CAN BOTH
159800*        OPEN EXTEND AT ONCE, OR ONE CAN REWRITE THE FILE WHILE
159900*        THE OTHER IS STILL READING IT.  THE SCHEDULE HAS ALWAYS
160000*        KEPT THIS JOB TO ONE RUN PER CATALOG AT A TIME - THAT IS
160100*        AN OPERATIONS RULE, NOT SOMETHING THIS PROGRAM ENFORCES.
160200*
160300*    6.  THE BUBBLE SORT IN 4100/4110/4120 RUNS ONLY AFTER A
160400*        SUCCESSFUL ADD-BOOK - THE LOADER NEVER SORTS, SINCE THE
160500*        CATALOG FILE ON DISK IS ALREADY IN TITLE ORDER FROM THE
160600*        LAST TIME SOMETHING WROTE IT.  A HAND-EDITED CATALOG
160700*        FILE THAT IS OUT OF ORDER STAYS OUT OF ORDER UNTIL THE
160800*        NEXT SUCCESSFUL ADD RE-SORTS THE WHOLE TABLE.
160900*
